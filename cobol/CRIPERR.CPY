000010******************************************************************
000020*    COPY CRIPERR                                                 *
000030*    REGISTRO DEL ARCHIVO DE ERRORES CRIPERRO, GRABADO POR         *
000040*    CRIPLOAD (ARCHIVOS DE COTIZACION RECHAZADOS) Y POR CRIPSTA1  *
000050*    (PEDIDOS RECHAZADOS: SYMBOLO NO SOPORTADO, SIN DATOS EN EL   *
000060*    RANGO, O RANGO INVALIDO)                                     *
000070******************************************************************
000080*    HISTORIA
000090*    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
000100******************************************************************
000110 01  CRIP-ERR-REG.
000120     05  CRIP-ERR-RENGLON                    PIC X(99).
000130     05  CRIP-ERR-COD-ERROR                   PIC X(20).
000140     05  CRIP-ERR-DES-ERROR                   PIC X(60).
000150     05  FILLER                               PIC X(04).
