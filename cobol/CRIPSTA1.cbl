000010******************************************************************
000020* Author: S. D. Paz
000030* Date: 20/06/1994
000040* Purpose: MOTOR DE ESTADISTICAS Y RECOMENDACION SOBRE EL
000050*          REPOSITORIO DE COTIZACIONES DE CRIPTOMONEDAS. LEE
000060*          TARJETAS DE PEDIDO (CRIPREQ) Y PRODUCE, SEGUN EL TIPO
000070*          DE PEDIDO: LISTADO DE ESTADISTICAS DE UN SYMBOLO EN UN
000080*          RANGO DE FECHAS (CRIPSTAT), RANKING DE SYMBOLOS POR
000090*          RANGO NORMALIZADO DE PRECIO (CRIPRANK), O LA MEJOR
000100*          CRIPTOMONEDA DE UN DIA DETERMINADO (TAMBIEN CRIPRANK)
000110* Tectonics: cobc
000120******************************************************************
000130*    HISTORIA DE CAMBIOS
000140*    20/06/1994 SDP TP-110 ALTA INICIAL DEL PROGRAMA, ATIENDE
000150*               UNICAMENTE EL PEDIDO DE ESTADISTICA DE UN
000160*               SYMBOLO EN UN RANGO DE FECHAS
000170*    05/06/2024 RBR TP-115 SE REESCRIBE EL PROGRAMA SOBRE EL
000180*               NUEVO FORMATO DE TARJETA DE PEDIDO (CRIPREQ) Y
000190*               LAS SALIDAS CRIPSTAT/CRIPRANK
000200*    11/06/2024 RBR TP-119 SE INCORPORA EL PEDIDO DE RANKING POR
000210*               RANGO NORMALIZADO CON ORDENAMIENTO DESCENDENTE
000220*    14/06/2024 RBR TP-121 SE INCORPORA EL PEDIDO DE MEJOR
000230*               CRIPTOMONEDA DEL DIA
000240*    18/06/2024 RBR TP-122 SE DESCARTAN LOS SYMBOLOS CON PRECIO
000250*               MINIMO CERO O SIN COTIZACIONES EN EL RANKING
000260*    09/08/2026 RBR TP-142 SE AMPLIA CRIP-STAT-LINEA A 144
000270*               POSICIONES; EL RENGLON DE DETALLE (143 BYTES)
000280*               QUEDABA TRUNCADO CONTRA UN RENGLON DE 96
000290*    09/08/2026 RBR TP-145 EL PEDIDO DE RANKING IGNORABA EL
000300*               DESDE/HASTA DE LA TARJETA Y RECORRIA SIEMPRE
000310*               TODO EL HISTORICO DEL SYMBOLO; SE AGREGA EL
000320*               PARRAFO 2815 QUE LLAMA A CRIPRANG IGUAL QUE LO
000330*               HACEN LOS PEDIDOS DE ESTADISTICA Y MEJOR DIA
000340******************************************************************
000350 IDENTIFICATION DIVISION.
000360 PROGRAM-ID. CRIPSTA1.
000370 AUTHOR. S. D. PAZ.
000380 INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
000390 DATE-WRITTEN. 20/06/1994.
000400 DATE-COMPILED.
000410 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000420*----------------------------------------------------------------*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490
000500 FILE-CONTROL.
000510
000520     SELECT CRIP-REQ
000530         ASSIGN TO 'CRIPREQ'
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS FS-REQ.
000560
000570     SELECT CRIP-STAT
000580         ASSIGN TO 'CRIPSTAT'
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS FS-STAT.
000610
000620     SELECT CRIP-RANK
000630         ASSIGN TO 'CRIPRANK'
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS FS-RANK.
000660
000670     SELECT CRIP-ERRO
000680         ASSIGN TO 'CRIPERRO'
000690         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS FS-ERRO.
000710
000720     SELECT CRIP-MSTR
000730         ASSIGN TO 'CRIPMSTR'
000740         ORGANIZATION IS INDEXED
000750         ACCESS MODE IS DYNAMIC
000760         RECORD KEY IS CRIP-MSTR-SYMBOLO
000770         FILE STATUS IS FS-MSTR.
000780
000790     SELECT CRIP-STOR
000800         ASSIGN TO 'CRIPSTOR'
000810         ORGANIZATION IS INDEXED
000820         ACCESS MODE IS DYNAMIC
000830         RECORD KEY IS CRIP-STOR-CLAVE
000840         FILE STATUS IS FS-STOR.
000850
000860*----------------------------------------------------------------*
000870 DATA DIVISION.
000880
000890 FILE SECTION.
000900
000910 FD CRIP-REQ.
000920     COPY CRIPREQ.
000930
000940 FD CRIP-STAT
000950     RECORD CONTAINS 144 CHARACTERS.
000960 01  CRIP-STAT-LINEA                        PIC X(144).
000970
000980 FD CRIP-RANK
000990     RECORD CONTAINS 96 CHARACTERS.
001000 01  CRIP-RANK-LINEA                        PIC X(96).
001010
001020 FD CRIP-ERRO.
001030     COPY CRIPERR.
001040
001050 FD CRIP-MSTR.
001060     COPY CRIPMSTR.
001070
001080 FD CRIP-STOR.
001090     COPY CRIPSTOR.
001100
001110*----------------------------------------------------------------*
001120 WORKING-STORAGE SECTION.
001130
001140 01  WS-STATUS-AREA.
001150*----------------------------------------------------------------*
001160*   ** FILE STATUS DE LOS ARCHIVOS DE CRIPSTA1                    *
001170*----------------------------------------------------------------*
001180     05  FS-REQ                              PIC X(02).
001190         88  FS-REQ-OK                           VALUE '00'.
001200         88  FS-REQ-EOF                          VALUE '10'.
001210     05  FS-STAT                             PIC X(02).
001220         88  FS-STAT-OK                          VALUE '00'.
001230     05  FS-RANK                             PIC X(02).
001240         88  FS-RANK-OK                          VALUE '00'.
001250     05  FS-ERRO                             PIC X(02).
001260         88  FS-ERRO-OK                          VALUE '00'.
001270     05  FS-MSTR                             PIC X(02).
001280         88  FS-MSTR-OK                          VALUE '00'.
001290         88  FS-MSTR-EOF                         VALUE '10'.
001300         88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
001310     05  FS-STOR                             PIC X(02).
001320         88  FS-STOR-OK                          VALUE '00'.
001330         88  FS-STOR-EOF                         VALUE '10'.
001340
001350 COPY CRIPRPT.
001360
001370 77  WS-CANT-PEDIDOS                         PIC S9(09) COMP
001380                                               VALUE ZERO.
001390
001400 01  WS-CONTADORES.
001410     05  WS-CANT-RECHAZADOS                  PIC S9(09) COMP
001420                                               VALUE ZERO.
001430     05  WS-CANT-RENGLONES-RANGO             PIC S9(09) COMP
001440                                               VALUE ZERO.
001450     05  WS-IX-RANKING                       PIC S9(04) COMP.
001460     05  WS-IX-CAMBIO                        PIC S9(04) COMP.
001470     05  WS-CANT-SYMBOLOS                    PIC S9(04) COMP
001480                                               VALUE ZERO.
001490     05  FILLER                               PIC X(04).
001500
001510 01  WS-SWITCHES.
001520     05  WS-SW-FIN-PEDIDOS                   PIC X(01) VALUE 'N'.
001530         88  WS-NO-HAY-MAS-PEDIDOS               VALUE 'S'.
001540     05  WS-SW-FIN-SYMBOLOS                  PIC X(01) VALUE 'N'.
001550         88  WS-NO-HAY-MAS-SYMBOLOS              VALUE 'S'.
001560     05  WS-SW-FIN-RANGO                     PIC X(01) VALUE 'N'.
001570         88  WS-FIN-DEL-RANGO                    VALUE 'S'.
001580     05  WS-SW-HUBO-RENGLONES                PIC X(01) VALUE 'N'.
001590         88  WS-HUBO-RENGLONES-EN-RANGO           VALUE 'S'.
001600     05  WS-SW-RANGO-VALIDO                  PIC X(01) VALUE 'S'.
001610         88  WS-RANGO-DE-FECHAS-VALIDO            VALUE 'S'.
001620     05  FILLER                               PIC X(05).
001630
001640*----------------------------------------------------------------*
001650*   ** ACUMULADORES DE LA ESTADISTICA DE UN PEDIDO TIPO S         *
001660*----------------------------------------------------------------*
001670 01  WS-ACUM-STATS.
001680     05  WS-OLD-PRECIO                       PIC S9(11)V9(08).
001690     05  WS-OLD-TIMESTAMP                     PIC 9(13).
001700     05  WS-NEW-PRECIO                        PIC S9(11)V9(08).
001710     05  WS-NEW-TIMESTAMP                     PIC 9(13).
001720     05  WS-MIN-PRECIO                        PIC S9(11)V9(08).
001730     05  WS-MIN-TIMESTAMP                     PIC 9(13).
001740     05  WS-MAX-PRECIO                        PIC S9(11)V9(08).
001750     05  WS-MAX-TIMESTAMP                     PIC 9(13).
001760     05  WS-MAX-TIMESTAMP-R REDEFINES
001770         WS-MAX-TIMESTAMP.
001780         10  WS-MAX-TS-SEGUNDOS                PIC 9(10).
001790         10  WS-MAX-TS-MILISEG                 PIC 9(03).
001800     05  FILLER                                PIC X(03).
001810
001820*----------------------------------------------------------------*
001830*   ** TABLA DE RANKING POR RANGO NORMALIZADO                    *
001840*----------------------------------------------------------------*
001850 01  WS-TABLA-RANKING.
001860     05  WS-RANK-ENTRADA OCCURS 500 TIMES
001870                              INDEXED BY IX-RANK.
001880         10  WS-RANK-SYMBOLO                  PIC X(10).
001890         10  WS-RANK-RANGO-NORM                PIC S9(10)V9(08).
001900         10  WS-RANK-MIN-PRECIO                PIC S9(11)V9(08).
001910         10  WS-RANK-MAX-PRECIO                PIC S9(11)V9(08).
001920         10  FILLER                             PIC X(05).
001930
001940 01  WS-RANK-AUX.
001950     05  WS-RANK-AUX-SYMBOLO                  PIC X(10).
001960     05  WS-RANK-AUX-RANGO-NORM                PIC S9(10)V9(08).
001970     05  WS-RANK-AUX-MIN-PRECIO                PIC S9(11)V9(08).
001980     05  WS-RANK-AUX-MAX-PRECIO                PIC S9(11)V9(08).
001990     05  FILLER                                PIC X(05).
002000
002010*----------------------------------------------------------------*
002020*   ** AREAS DE TRABAJO DE LINKAGE CON LAS SUBRUTINAS             *
002030*----------------------------------------------------------------*
002040 01  WS-LK-SYMBOLO-ENT.
002050     05  WS-LK-ENT-SYMBOLO                    PIC X(10).
002060     05  FILLER                               PIC X(04).
002070
002080 01  WS-LK-MAESTRO-CRIPTO-REG.
002090     05  WS-LK-SYMBOLO                        PIC X(10).
002100     05  WS-LK-MIN-TIMESTAMP                  PIC 9(13).
002110     05  WS-LK-MAX-TIMESTAMP                  PIC 9(13).
002120     05  WS-LK-MIN-TIMESTAMP-R REDEFINES
002130         WS-LK-MIN-TIMESTAMP.
002140         10  WS-LK-MIN-TS-SEGUNDOS             PIC 9(10).
002150         10  WS-LK-MIN-TS-MILISEG              PIC 9(03).
002160     05  WS-LK-MAX-TIMESTAMP-R REDEFINES
002170         WS-LK-MAX-TIMESTAMP.
002180         10  WS-LK-MAX-TS-SEGUNDOS             PIC 9(10).
002190         10  WS-LK-MAX-TS-MILISEG              PIC 9(03).
002200     05  WS-LK-CANT-RENGLONES                 PIC 9(09).
002210     05  WS-LK-MOTIVO-ERROR.
002220         10  WS-LK-COD-ERROR                  PIC X(20).
002230         10  WS-LK-DES-ERROR                  PIC X(60).
002240
002250 01  WS-LK-VAL-RANGO.
002260     05  WS-LK-VR-ENTRADA.
002270         10  WS-LK-VR-DESDE-FECHA              PIC 9(08).
002280         10  WS-LK-VR-HASTA-FECHA              PIC 9(08).
002290         10  WS-LK-VR-MIN-TIMESTAMP             PIC 9(13).
002300         10  WS-LK-VR-MAX-TIMESTAMP             PIC 9(13).
002310     05  WS-LK-VR-SALIDA.
002320         10  WS-LK-VR-DESDE-TIMESTAMP           PIC 9(13).
002330         10  WS-LK-VR-HASTA-TIMESTAMP           PIC 9(13).
002340         10  WS-LK-VR-VALIDACION               PIC X(01).
002350             88  WS-LK-VR-VALIDO                   VALUE 'S'.
002360         10  WS-LK-VR-MOTIVO-ERROR.
002370             15  WS-LK-VR-COD-ERROR            PIC X(20).
002380             15  WS-LK-VR-DES-ERROR            PIC X(60).
002390
002400 01  WS-FECHA-PEDIDO-AUX.
002410     05  WS-FPA-DIA-DESDE                     PIC 9(08).
002420     05  WS-FPA-DIA-HASTA                     PIC 9(08).
002430     05  FILLER                                PIC X(08).
002440
002450*----------------------------------------------------------------*
002460 PROCEDURE DIVISION.
002470*----------------------------------------------------------------*
002480
002490     PERFORM 1000-INICIAR-PROGRAMA
002500        THRU 1000-INICIAR-PROGRAMA-FIN.
002510
002520     PERFORM 2000-PROCESAR-PEDIDOS
002530        THRU 2000-PROCESAR-PEDIDOS-FIN.
002540
002550     PERFORM 3000-FINALIZAR-PROGRAMA
002560        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002570
002580     STOP RUN.
002590*----------------------------------------------------------------*
002600 1000-INICIAR-PROGRAMA.
002610
002620     OPEN INPUT CRIP-REQ
002630          INPUT CRIP-MSTR
002640          INPUT CRIP-STOR.
002650
002660     OPEN OUTPUT CRIP-STAT
002670          OUTPUT CRIP-RANK
002680          OUTPUT CRIP-ERRO.
002690
002700     MOVE ZERO TO WS-CANT-PEDIDOS.
002710     INITIALIZE WS-CONTADORES.
002720
002730 1000-INICIAR-PROGRAMA-FIN.
002740     EXIT.
002750*----------------------------------------------------------------*
002760 2000-PROCESAR-PEDIDOS.
002770
002780     PERFORM 2100-LEER-PEDIDO
002790        THRU 2100-LEER-PEDIDO-FIN.
002800
002810     PERFORM 2000-PROCESAR-PEDIDO
002820        THRU 2000-PROCESAR-PEDIDO-FIN
002830        UNTIL WS-NO-HAY-MAS-PEDIDOS.
002840
002850 2000-PROCESAR-PEDIDOS-FIN.
002860     EXIT.
002870*----------------------------------------------------------------*
002880 2000-PROCESAR-PEDIDO.
002890
002900     ADD 1 TO WS-CANT-PEDIDOS.
002910
002920     EVALUATE TRUE
002930         WHEN CRIP-REQ-ESTADISTICA
002940              PERFORM 2200-ATENDER-ESTADISTICA
002950                 THRU 2200-ATENDER-ESTADISTICA-FIN
002960         WHEN CRIP-REQ-RANKING
002970              PERFORM 2800-ARMAR-RANKING
002980                 THRU 2800-ARMAR-RANKING-FIN
002990         WHEN CRIP-REQ-MEJOR-DIA
003000              PERFORM 2900-MEJOR-DEL-DIA
003010                 THRU 2900-MEJOR-DEL-DIA-FIN
003020         WHEN OTHER
003030              ADD 1 TO WS-CANT-RECHAZADOS
003040              PERFORM 2050-GRABAR-ERROR-TIPO
003050                 THRU 2050-GRABAR-ERROR-TIPO-FIN
003060     END-EVALUATE.
003070
003080     PERFORM 2100-LEER-PEDIDO
003090        THRU 2100-LEER-PEDIDO-FIN.
003100
003110 2000-PROCESAR-PEDIDO-FIN.
003120     EXIT.
003130*----------------------------------------------------------------*
003140 2050-GRABAR-ERROR-TIPO.
003150
003160     INITIALIZE CRIP-ERR-REG.
003170     MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
003180     MOVE 'TIPO-PEDIDO-INVALIDO' TO CRIP-ERR-COD-ERROR.
003190     MOVE 'EL TIPO DE PEDIDO NO ES S, R NI H'
003200          TO CRIP-ERR-DES-ERROR.
003210     WRITE CRIP-ERR-REG.
003220
003230 2050-GRABAR-ERROR-TIPO-FIN.
003240     EXIT.
003250*----------------------------------------------------------------*
003260 2100-LEER-PEDIDO.
003270
003280     READ CRIP-REQ.
003290
003300     EVALUATE TRUE
003310         WHEN FS-REQ-OK
003320              CONTINUE
003330         WHEN FS-REQ-EOF
003340              MOVE 'S' TO WS-SW-FIN-PEDIDOS
003350         WHEN OTHER
003360              DISPLAY 'ERROR AL LEER CRIPREQ'
003370              DISPLAY 'FILE STATUS: ' FS-REQ
003380              MOVE 'S' TO WS-SW-FIN-PEDIDOS
003390     END-EVALUATE.
003400
003410 2100-LEER-PEDIDO-FIN.
003420     EXIT.
003430*----------------------------------------------------------------*
003440*   ** PEDIDO TIPO S: ESTADISTICA DE UN SYMBOLO EN UN RANGO       *
003450*----------------------------------------------------------------*
003460 2200-ATENDER-ESTADISTICA.
003470
003480     MOVE 'S' TO WS-SW-RANGO-VALIDO.
003490
003500     PERFORM 2300-VALIDAR-SYMBOLO
003510        THRU 2300-VALIDAR-SYMBOLO-FIN.
003520
003530     IF WS-LK-COD-ERROR = SPACES
003540        PERFORM 2400-RESOLVER-RANGO
003550           THRU 2400-RESOLVER-RANGO-FIN
003560     END-IF.
003570
003580     IF WS-LK-COD-ERROR = SPACES
003590        AND WS-RANGO-DE-FECHAS-VALIDO
003600        PERFORM 2500-BARRER-PRECIOS
003610           THRU 2500-BARRER-PRECIOS-FIN
003620     END-IF.
003630
003640     IF WS-LK-COD-ERROR NOT = SPACES
003650        OR NOT WS-RANGO-DE-FECHAS-VALIDO
003660        OR NOT WS-HUBO-RENGLONES-EN-RANGO
003670        PERFORM 2250-GRABAR-ERROR-ESTADISTICA
003680           THRU 2250-GRABAR-ERROR-ESTADISTICA-FIN
003690     ELSE
003700        PERFORM 2700-IMPRIMIR-STATS
003710           THRU 2700-IMPRIMIR-STATS-FIN
003720     END-IF.
003730
003740 2200-ATENDER-ESTADISTICA-FIN.
003750     EXIT.
003760*----------------------------------------------------------------*
003770 2250-GRABAR-ERROR-ESTADISTICA.
003780
003790     ADD 1 TO WS-CANT-RECHAZADOS.
003800     INITIALIZE CRIP-ERR-REG.
003810     MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
003820
003830     IF WS-LK-COD-ERROR NOT = SPACES
003840        MOVE WS-LK-COD-ERROR TO CRIP-ERR-COD-ERROR
003850        MOVE WS-LK-DES-ERROR TO CRIP-ERR-DES-ERROR
003860     ELSE
003870        IF NOT WS-RANGO-DE-FECHAS-VALIDO
003880           MOVE WS-LK-VR-COD-ERROR TO CRIP-ERR-COD-ERROR
003890           MOVE WS-LK-VR-DES-ERROR TO CRIP-ERR-DES-ERROR
003900        ELSE
003910           MOVE 'SIN-DATOS-EN-RANGO' TO CRIP-ERR-COD-ERROR
003920           MOVE 'NO HAY COTIZACIONES PARA EL SYMBOLO EN EL '
003930                TO CRIP-ERR-DES-ERROR
003940        END-IF
003950     END-IF.
003960
003970     WRITE CRIP-ERR-REG.
003980
003990 2250-GRABAR-ERROR-ESTADISTICA-FIN.
004000     EXIT.
004010*----------------------------------------------------------------*
004020 2300-VALIDAR-SYMBOLO.
004030
004040     MOVE CRIP-REQ-SYMBOLO TO WS-LK-ENT-SYMBOLO.
004050     INITIALIZE WS-LK-MAESTRO-CRIPTO-REG.
004060
004070     CALL 'CRIPMAST' USING WS-LK-SYMBOLO-ENT,
004080                            WS-LK-MAESTRO-CRIPTO-REG.
004090
004100 2300-VALIDAR-SYMBOLO-FIN.
004110     EXIT.
004120*----------------------------------------------------------------*
004130 2400-RESOLVER-RANGO.
004140
004150     IF CRIP-REQ-DESDE-PRESENTE = 'S'
004160        MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
004170     ELSE
004180        MOVE ZERO TO WS-LK-VR-DESDE-FECHA
004190     END-IF.
004200
004210     IF CRIP-REQ-HASTA-PRESENTE = 'S'
004220        MOVE CRIP-REQ-HASTA-FECHA TO WS-LK-VR-HASTA-FECHA
004230     ELSE
004240        MOVE ZERO TO WS-LK-VR-HASTA-FECHA
004250     END-IF.
004260
004270     MOVE WS-LK-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP.
004280     MOVE WS-LK-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP.
004290
004300     CALL 'CRIPRANG' USING WS-LK-VAL-RANGO.
004310
004320     MOVE WS-LK-VR-VALIDACION TO WS-SW-RANGO-VALIDO.
004330
004340 2400-RESOLVER-RANGO-FIN.
004350     EXIT.
004360*----------------------------------------------------------------*
004370*   ** BARRIDO DEL REPOSITORIO CRIPSTOR PARA UN SYMBOLO Y RANGO   *
004380*----------------------------------------------------------------*
004390 2500-BARRER-PRECIOS.
004400
004410     MOVE 'N' TO WS-SW-HUBO-RENGLONES.
004420     MOVE 'N' TO WS-SW-FIN-RANGO.
004430     MOVE ZERO TO WS-CANT-RENGLONES-RANGO.
004440
004450     MOVE WS-LK-SYMBOLO TO CRIP-STOR-SYMBOLO.
004460     MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.
004470
004480     START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
004490         INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.
004500
004510     PERFORM 2510-LEER-PROX-PRECIO
004520        THRU 2510-LEER-PROX-PRECIO-FIN
004530        UNTIL WS-FIN-DEL-RANGO.
004540
004550 2500-BARRER-PRECIOS-FIN.
004560     EXIT.
004570*----------------------------------------------------------------*
004580 2510-LEER-PROX-PRECIO.
004590
004600     READ CRIP-STOR NEXT RECORD.
004610
004620     EVALUATE TRUE
004630         WHEN NOT FS-STOR-OK
004640              MOVE 'S' TO WS-SW-FIN-RANGO
004650         WHEN CRIP-STOR-SYMBOLO NOT = WS-LK-SYMBOLO
004660              MOVE 'S' TO WS-SW-FIN-RANGO
004670         WHEN CRIP-STOR-TIMESTAMP > WS-LK-VR-HASTA-TIMESTAMP
004680              MOVE 'S' TO WS-SW-FIN-RANGO
004690         WHEN OTHER
004700              PERFORM 2520-ACUMULAR-PRECIO
004710                 THRU 2520-ACUMULAR-PRECIO-FIN
004720     END-EVALUATE.
004730
004740 2510-LEER-PROX-PRECIO-FIN.
004750     EXIT.
004760*----------------------------------------------------------------*
004770 2520-ACUMULAR-PRECIO.
004780
004790     ADD 1 TO WS-CANT-RENGLONES-RANGO.
004800
004810     IF NOT WS-HUBO-RENGLONES-EN-RANGO
004820        MOVE CRIP-STOR-PRECIO TO WS-OLD-PRECIO, WS-MIN-PRECIO,
004830                                  WS-MAX-PRECIO
004840        MOVE CRIP-STOR-TIMESTAMP TO WS-OLD-TIMESTAMP,
004850                                  WS-MIN-TIMESTAMP,
004860                                  WS-MAX-TIMESTAMP
004870        MOVE 'S' TO WS-SW-HUBO-RENGLONES
004880     END-IF.
004890
004900     MOVE CRIP-STOR-PRECIO TO WS-NEW-PRECIO.
004910     MOVE CRIP-STOR-TIMESTAMP TO WS-NEW-TIMESTAMP.
004920
004930     IF CRIP-STOR-PRECIO < WS-MIN-PRECIO
004940        MOVE CRIP-STOR-PRECIO TO WS-MIN-PRECIO
004950        MOVE CRIP-STOR-TIMESTAMP TO WS-MIN-TIMESTAMP
004960     END-IF.
004970
004980     IF CRIP-STOR-PRECIO >= WS-MAX-PRECIO
004990        MOVE CRIP-STOR-PRECIO TO WS-MAX-PRECIO
005000        MOVE CRIP-STOR-TIMESTAMP TO WS-MAX-TIMESTAMP
005010     END-IF.
005020
005030 2520-ACUMULAR-PRECIO-FIN.
005040     EXIT.
005050*----------------------------------------------------------------*
005060 2700-IMPRIMIR-STATS.
005070
005080     MOVE SPACES TO CRIP-STAT-LINEA.
005090     MOVE WS-RPT-STATS-ENCAB TO CRIP-STAT-LINEA.
005100     WRITE CRIP-STAT-LINEA.
005110
005120     MOVE SPACES TO CRIP-STAT-LINEA.
005130     MOVE WS-RPT-SEPARADOR TO CRIP-STAT-LINEA.
005140     WRITE CRIP-STAT-LINEA.
005150
005160     INITIALIZE WS-RPT-STATS-DET.
005170     MOVE WS-LK-SYMBOLO         TO WS-RPT-STATS-SYMBOLO.
005180     MOVE WS-OLD-PRECIO         TO WS-RPT-STATS-OLD-PRECIO.
005190     MOVE WS-OLD-TIMESTAMP      TO WS-RPT-STATS-OLD-TS.
005200     MOVE WS-NEW-PRECIO         TO WS-RPT-STATS-NEW-PRECIO.
005210     MOVE WS-NEW-TIMESTAMP      TO WS-RPT-STATS-NEW-TS.
005220     MOVE WS-MIN-PRECIO         TO WS-RPT-STATS-MIN-PRECIO.
005230     MOVE WS-MIN-TIMESTAMP      TO WS-RPT-STATS-MIN-TS.
005240     MOVE WS-MAX-PRECIO         TO WS-RPT-STATS-MAX-PRECIO.
005250     MOVE WS-MAX-TIMESTAMP      TO WS-RPT-STATS-MAX-TS.
005260
005270     MOVE SPACES TO CRIP-STAT-LINEA.
005280     MOVE WS-RPT-STATS-DET TO CRIP-STAT-LINEA.
005290     WRITE CRIP-STAT-LINEA.
005300
005310 2700-IMPRIMIR-STATS-FIN.
005320     EXIT.
005330*----------------------------------------------------------------*
005340*   ** PEDIDO TIPO R: RANKING POR RANGO NORMALIZADO               *
005350*----------------------------------------------------------------*
005360 2800-ARMAR-RANKING.
005370
005380     MOVE ZERO TO WS-CANT-SYMBOLOS.
005390     MOVE 'N' TO WS-SW-FIN-SYMBOLOS.
005400
005410     MOVE LOW-VALUES TO CRIP-MSTR-SYMBOLO.
005420     START CRIP-MSTR KEY IS NOT LESS THAN CRIP-MSTR-SYMBOLO
005430         INVALID KEY MOVE 'S' TO WS-SW-FIN-SYMBOLOS.
005440
005450     PERFORM 2810-EVALUAR-PROX-SYMBOLO
005460        THRU 2810-EVALUAR-PROX-SYMBOLO-FIN
005470        UNTIL WS-NO-HAY-MAS-SYMBOLOS.
005480
005490     IF WS-CANT-SYMBOLOS = ZERO
005500        PERFORM 2880-GRABAR-ERROR-RANKING
005510           THRU 2880-GRABAR-ERROR-RANKING-FIN
005520     ELSE
005530        PERFORM 2850-ORDENAR-RANKING
005540           THRU 2850-ORDENAR-RANKING-FIN
005550        PERFORM 2870-IMPRIMIR-RANKING
005560           THRU 2870-IMPRIMIR-RANKING-FIN
005570     END-IF.
005580
005590 2800-ARMAR-RANKING-FIN.
005600     EXIT.
005610*----------------------------------------------------------------*
005620 2810-EVALUAR-PROX-SYMBOLO.
005630
005640     READ CRIP-MSTR NEXT RECORD.
005650
005660     IF NOT FS-MSTR-OK
005670        MOVE 'S' TO WS-SW-FIN-SYMBOLOS
005680     ELSE
005690        PERFORM 2815-RESOLVER-RANGO-RANKING
005700           THRU 2815-RESOLVER-RANGO-RANKING-FIN
005710        IF WS-LK-VR-VALIDACION = 'S'
005720           PERFORM 2820-CALCULAR-RANGO-NORM
005730              THRU 2820-CALCULAR-RANGO-NORM-FIN
005740        END-IF
005750     END-IF.
005760
005770 2810-EVALUAR-PROX-SYMBOLO-FIN.
005780     EXIT.
005790*----------------------------------------------------------------*
005800*   09/08/2026 RBR TP-145 EL PEDIDO DE RANKING TENIA DESDE/HASTA  *
005810*   CARGADOS EN LA TARJETA Y NUNCA LLAMABA A CRIPRANG; EL RANGO   *
005820*   SE CALCULABA SIEMPRE SOBRE TODO EL HISTORICO DEL SYMBOLO      *
005830*----------------------------------------------------------------*
005840 2815-RESOLVER-RANGO-RANKING.
005850
005860     IF CRIP-REQ-DESDE-PRESENTE = 'S'
005870        MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
005880     ELSE
005890        MOVE ZERO TO WS-LK-VR-DESDE-FECHA
005900     END-IF.
005910
005920     IF CRIP-REQ-HASTA-PRESENTE = 'S'
005930        MOVE CRIP-REQ-HASTA-FECHA TO WS-LK-VR-HASTA-FECHA
005940     ELSE
005950        MOVE ZERO TO WS-LK-VR-HASTA-FECHA
005960     END-IF.
005970
005980     MOVE CRIP-MSTR-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP.
005990     MOVE CRIP-MSTR-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP.
006000
006010     CALL 'CRIPRANG' USING WS-LK-VAL-RANGO.
006020
006030 2815-RESOLVER-RANGO-RANKING-FIN.
006040     EXIT.
006050*----------------------------------------------------------------*
006060 2820-CALCULAR-RANGO-NORM.
006070
006080     MOVE 'N' TO WS-SW-HUBO-RENGLONES.
006090     MOVE 'N' TO WS-SW-FIN-RANGO.
006100
006110     MOVE CRIP-MSTR-SYMBOLO TO CRIP-STOR-SYMBOLO.
006120     MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.
006130
006140     START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
006150         INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.
006160
006170     MOVE CRIP-MSTR-SYMBOLO TO WS-LK-SYMBOLO.
006180
006190     PERFORM 2510-LEER-PROX-PRECIO
006200        THRU 2510-LEER-PROX-PRECIO-FIN
006210        UNTIL WS-FIN-DEL-RANGO.
006220
006230     IF WS-HUBO-RENGLONES-EN-RANGO
006240        AND WS-MIN-PRECIO NOT = ZERO
006250        ADD 1 TO WS-CANT-SYMBOLOS
006260        MOVE CRIP-MSTR-SYMBOLO TO
006270             WS-RANK-SYMBOLO (WS-CANT-SYMBOLOS)
006280        MOVE WS-MIN-PRECIO TO
006290             WS-RANK-MIN-PRECIO (WS-CANT-SYMBOLOS)
006300        MOVE WS-MAX-PRECIO TO
006310             WS-RANK-MAX-PRECIO (WS-CANT-SYMBOLOS)
006320        COMPUTE WS-RANK-RANGO-NORM (WS-CANT-SYMBOLOS) ROUNDED =
006330                (WS-MAX-PRECIO - WS-MIN-PRECIO) / WS-MIN-PRECIO
006340     END-IF.
006350
006360 2820-CALCULAR-RANGO-NORM-FIN.
006370     EXIT.
006380*----------------------------------------------------------------*
006390*   ** ORDENAMIENTO DESCENDENTE POR RANGO NORMALIZADO (BURBUJA)   *
006400*----------------------------------------------------------------*
006410 2850-ORDENAR-RANKING.
006420
006430     PERFORM 2855-PASADA-DE-ORDEN
006440        THRU 2855-PASADA-DE-ORDEN-FIN
006450        VARYING WS-IX-CAMBIO FROM 1 BY 1
006460        UNTIL WS-IX-CAMBIO > WS-CANT-SYMBOLOS.
006470
006480 2850-ORDENAR-RANKING-FIN.
006490     EXIT.
006500*----------------------------------------------------------------*
006510 2855-PASADA-DE-ORDEN.
006520
006530     PERFORM 2860-COMPARAR-Y-PERMUTAR
006540        THRU 2860-COMPARAR-Y-PERMUTAR-FIN
006550        VARYING WS-IX-RANKING FROM 1 BY 1
006560        UNTIL WS-IX-RANKING > WS-CANT-SYMBOLOS - 1.
006570
006580 2855-PASADA-DE-ORDEN-FIN.
006590     EXIT.
006600*----------------------------------------------------------------*
006610 2860-COMPARAR-Y-PERMUTAR.
006620
006630     IF WS-RANK-RANGO-NORM (WS-IX-RANKING) <
006640        WS-RANK-RANGO-NORM (WS-IX-RANKING + 1)
006650        MOVE WS-RANK-ENTRADA (WS-IX-RANKING)     TO WS-RANK-AUX
006660        MOVE WS-RANK-ENTRADA (WS-IX-RANKING + 1) TO
006670             WS-RANK-ENTRADA (WS-IX-RANKING)
006680        MOVE WS-RANK-AUX TO
006690             WS-RANK-ENTRADA (WS-IX-RANKING + 1)
006700     END-IF.
006710
006720 2860-COMPARAR-Y-PERMUTAR-FIN.
006730     EXIT.
006740*----------------------------------------------------------------*
006750 2870-IMPRIMIR-RANKING.
006760
006770     MOVE SPACES TO CRIP-RANK-LINEA.
006780     MOVE WS-RPT-RANK-ENCAB TO CRIP-RANK-LINEA.
006790     WRITE CRIP-RANK-LINEA.
006800
006810     MOVE SPACES TO CRIP-RANK-LINEA.
006820     MOVE WS-RPT-SEPARADOR TO CRIP-RANK-LINEA.
006830     WRITE CRIP-RANK-LINEA.
006840
006850     PERFORM 2875-IMPRIMIR-RENGLON-RANK
006860        THRU 2875-IMPRIMIR-RENGLON-RANK-FIN
006870        VARYING WS-IX-RANKING FROM 1 BY 1
006880        UNTIL WS-IX-RANKING > WS-CANT-SYMBOLOS.
006890
006900     MOVE SPACES TO CRIP-RANK-LINEA.
006910     MOVE WS-RPT-RANK-TOPE TO CRIP-RANK-LINEA.
006920     MOVE WS-RANK-SYMBOLO (1) TO WS-RPT-RANK-TOPE-SYMBOLO.
006930     MOVE WS-RPT-RANK-TOPE TO CRIP-RANK-LINEA.
006940     WRITE CRIP-RANK-LINEA.
006950
006960 2870-IMPRIMIR-RANKING-FIN.
006970     EXIT.
006980*----------------------------------------------------------------*
006990 2875-IMPRIMIR-RENGLON-RANK.
007000
007010     INITIALIZE WS-RPT-RANK-DET.
007020     MOVE WS-IX-RANKING TO WS-RPT-RANK-POS.
007030     MOVE WS-RANK-SYMBOLO (WS-IX-RANKING) TO WS-RPT-RANK-SYMBOLO.
007040     MOVE WS-RANK-RANGO-NORM (WS-IX-RANKING) TO
007050          WS-RPT-RANK-RANGO-NORM.
007060
007070     MOVE SPACES TO CRIP-RANK-LINEA.
007080     MOVE WS-RPT-RANK-DET TO CRIP-RANK-LINEA.
007090     WRITE CRIP-RANK-LINEA.
007100
007110 2875-IMPRIMIR-RENGLON-RANK-FIN.
007120     EXIT.
007130*----------------------------------------------------------------*
007140 2880-GRABAR-ERROR-RANKING.
007150
007160     ADD 1 TO WS-CANT-RECHAZADOS.
007170     INITIALIZE CRIP-ERR-REG.
007180     MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
007190     MOVE 'SIN-DATOS-PARA-RANKING' TO CRIP-ERR-COD-ERROR.
007200     MOVE 'NO HAY CRIPTOMONEDAS CON DATOS PARA RANKEAR'
007210          TO CRIP-ERR-DES-ERROR.
007220     WRITE CRIP-ERR-REG.
007230
007240 2880-GRABAR-ERROR-RANKING-FIN.
007250     EXIT.
007260*----------------------------------------------------------------*
007270*   ** PEDIDO TIPO H: MEJOR CRIPTOMONEDA DE UN DIA DETERMINADO    *
007280*----------------------------------------------------------------*
007290 2900-MEJOR-DEL-DIA.
007300
007310     MOVE ZERO TO WS-CANT-SYMBOLOS.
007320     MOVE 'N' TO WS-SW-FIN-SYMBOLOS.
007330     MOVE CRIP-REQ-DESDE-FECHA TO WS-FPA-DIA-DESDE.
007340
007350     MOVE LOW-VALUES TO CRIP-MSTR-SYMBOLO.
007360     START CRIP-MSTR KEY IS NOT LESS THAN CRIP-MSTR-SYMBOLO
007370         INVALID KEY MOVE 'S' TO WS-SW-FIN-SYMBOLOS.
007380
007390     PERFORM 2910-EVALUAR-SYMBOLO-DEL-DIA
007400        THRU 2910-EVALUAR-SYMBOLO-DEL-DIA-FIN
007410        UNTIL WS-NO-HAY-MAS-SYMBOLOS.
007420
007430     IF WS-CANT-SYMBOLOS = ZERO
007440        PERFORM 2980-GRABAR-ERROR-MEJOR-DIA
007450           THRU 2980-GRABAR-ERROR-MEJOR-DIA-FIN
007460     ELSE
007470        PERFORM 2850-ORDENAR-RANKING
007480           THRU 2850-ORDENAR-RANKING-FIN
007490        PERFORM 2950-IMPRIMIR-MEJOR-DIA
007500           THRU 2950-IMPRIMIR-MEJOR-DIA-FIN
007510     END-IF.
007520
007530 2900-MEJOR-DEL-DIA-FIN.
007540     EXIT.
007550*----------------------------------------------------------------*
007560 2910-EVALUAR-SYMBOLO-DEL-DIA.
007570
007580     READ CRIP-MSTR NEXT RECORD.
007590
007600     IF NOT FS-MSTR-OK
007610        MOVE 'S' TO WS-SW-FIN-SYMBOLOS
007620     ELSE
007630        MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
007640        MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-HASTA-FECHA
007650        MOVE CRIP-MSTR-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP
007660        MOVE CRIP-MSTR-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP
007670
007680        CALL 'CRIPRANG' USING WS-LK-VAL-RANGO
007690
007700        IF WS-LK-VR-VALIDACION = 'S'
007710           PERFORM 2920-BARRER-DIA
007720              THRU 2920-BARRER-DIA-FIN
007730        END-IF
007740     END-IF.
007750
007760 2910-EVALUAR-SYMBOLO-DEL-DIA-FIN.
007770     EXIT.
007780*----------------------------------------------------------------*
007790 2920-BARRER-DIA.
007800
007810     MOVE 'N' TO WS-SW-HUBO-RENGLONES.
007820     MOVE 'N' TO WS-SW-FIN-RANGO.
007830
007840     MOVE CRIP-MSTR-SYMBOLO TO CRIP-STOR-SYMBOLO.
007850     MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.
007860
007870     START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
007880         INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.
007890
007900     MOVE CRIP-MSTR-SYMBOLO TO WS-LK-SYMBOLO.
007910
007920     PERFORM 2510-LEER-PROX-PRECIO
007930        THRU 2510-LEER-PROX-PRECIO-FIN
007940        UNTIL WS-FIN-DEL-RANGO.
007950
007960     IF WS-HUBO-RENGLONES-EN-RANGO
007970        AND WS-MIN-PRECIO NOT = ZERO
007980        ADD 1 TO WS-CANT-SYMBOLOS
007990        MOVE CRIP-MSTR-SYMBOLO TO
008000             WS-RANK-SYMBOLO (WS-CANT-SYMBOLOS)
008010        MOVE WS-MIN-PRECIO TO
008020             WS-RANK-MIN-PRECIO (WS-CANT-SYMBOLOS)
008030        MOVE WS-MAX-PRECIO TO
008040             WS-RANK-MAX-PRECIO (WS-CANT-SYMBOLOS)
008050        COMPUTE WS-RANK-RANGO-NORM (WS-CANT-SYMBOLOS) ROUNDED =
008060                (WS-MAX-PRECIO - WS-MIN-PRECIO) / WS-MIN-PRECIO
008070     END-IF.
008080
008090 2920-BARRER-DIA-FIN.
008100     EXIT.
008110*----------------------------------------------------------------*
008120 2950-IMPRIMIR-MEJOR-DIA.
008130
008140     MOVE SPACES TO CRIP-RANK-LINEA.
008150     MOVE WS-RPT-MEJOR-DIA-DET TO CRIP-RANK-LINEA.
008160     MOVE WS-RANK-SYMBOLO (1) TO WS-RPT-MDD-SYMBOLO.
008170     MOVE WS-RANK-RANGO-NORM (1) TO WS-RPT-MDD-RANGO-NORM.
008180     MOVE WS-RPT-MEJOR-DIA-DET TO CRIP-RANK-LINEA.
008190     WRITE CRIP-RANK-LINEA.
008200
008210 2950-IMPRIMIR-MEJOR-DIA-FIN.
008220     EXIT.
008230*----------------------------------------------------------------*
008240 2980-GRABAR-ERROR-MEJOR-DIA.
008250
008260     ADD 1 TO WS-CANT-RECHAZADOS.
008270     INITIALIZE CRIP-ERR-REG.
008280     MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
008290     MOVE 'SIN-DATOS-EN-EL-DIA' TO CRIP-ERR-COD-ERROR.
008300     STRING 'NO HAY COTIZACIONES PARA EL DIA '
008310            DELIMITED BY SIZE
008320            CRIP-REQ-DESDE-FECHA DELIMITED BY SIZE
008330            INTO CRIP-ERR-DES-ERROR.
008340     WRITE CRIP-ERR-REG.
008350
008360 2980-GRABAR-ERROR-MEJOR-DIA-FIN.
008370     EXIT.
008380*----------------------------------------------------------------*
008390 3000-FINALIZAR-PROGRAMA.
008400
008410     DISPLAY 'CRIPSTA1 - PEDIDOS PROCESADOS : ' WS-CANT-PEDIDOS.
008420     DISPLAY 'CRIPSTA1 - PEDIDOS RECHAZADOS  : '
008430             WS-CANT-RECHAZADOS.
008440
008450     CLOSE CRIP-REQ, CRIP-MSTR, CRIP-STOR, CRIP-STAT, CRIP-RANK,
008460           CRIP-ERRO.
008470
008480 3000-FINALIZAR-PROGRAMA-FIN.
008490     EXIT.
008500*----------------------------------------------------------------*
008510 END PROGRAM CRIPSTA1.
