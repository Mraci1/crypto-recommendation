000010******************************************************************
000020*    COPY CRIPREQ                                                 *
000030*    TARJETA DE PEDIDO DEL ARCHIVO CRIPREQ (ENTRADA DE CRIPSTA1)  *
000040*    UN RENGLON POR PEDIDO: ESTADISTICA DE UN SYMBOLO EN UN       *
000050*    RANGO, RANKING POR RANGO NORMALIZADO, O MEJOR DEL DIA        *
000060******************************************************************
000070*    HISTORIA
000080*    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
000090*    11/06/2024 RBR TP-119 SE DESCOMPONEN LAS FECHAS DEL PEDIDO
000100******************************************************************
000110 01  CRIP-REQ-REG.
000120     05  CRIP-REQ-TIPO                       PIC X(01).
000130         88  CRIP-REQ-ESTADISTICA                VALUE 'S'.
000140         88  CRIP-REQ-RANKING                    VALUE 'R'.
000150         88  CRIP-REQ-MEJOR-DIA                  VALUE 'H'.
000160     05  CRIP-REQ-SYMBOLO                    PIC X(10).
000170     05  CRIP-REQ-DESDE-FECHA                PIC 9(08).
000180     05  CRIP-REQ-DESDE-FECHA-R REDEFINES
000190         CRIP-REQ-DESDE-FECHA.
000200         10  CRIP-REQ-DESDE-AAAA              PIC 9(04).
000210         10  CRIP-REQ-DESDE-MM                PIC 9(02).
000220         10  CRIP-REQ-DESDE-DD                PIC 9(02).
000230     05  CRIP-REQ-HASTA-FECHA                PIC 9(08).
000240     05  CRIP-REQ-HASTA-FECHA-R REDEFINES
000250         CRIP-REQ-HASTA-FECHA.
000260         10  CRIP-REQ-HASTA-AAAA              PIC 9(04).
000270         10  CRIP-REQ-HASTA-MM                PIC 9(02).
000280         10  CRIP-REQ-HASTA-DD                PIC 9(02).
000290     05  CRIP-REQ-DESDE-PRESENTE             PIC X(01).
000300     05  CRIP-REQ-HASTA-PRESENTE             PIC X(01).
000310     05  FILLER                               PIC X(14).
