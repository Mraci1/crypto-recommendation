000010******************************************************************
000020*    COPY CRIPSTOR                                                *
000030*    REGISTRO DEL REPOSITORIO DE COTIZACIONES (ARCHIVO CRIPSTOR)  *
000040*    ORGANIZACION INDEXADA, CLAVE PRIMARIA CRIP-STOR-CLAVE         *
000050*    (SYMBOLO + TIMESTAMP), UN REGISTRO POR COTIZACION CARGADA    *
000060*    POR CRIPLOAD Y BARRIDO POR CRIPSTA1 PARA LAS ESTADISTICAS    *
000070******************************************************************
000080*    HISTORIA
000090*    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
000100*    30/05/2024 RBR TP-109 SE AGREGA REDEFINICION SEG/MILISEG
000110*    09/08/2026 RBR TP-143 SE QUITA CRIP-STOR-PRECIO-SIGNO; EL
000120*               PRECIO YA ES UN CAMPO CON SIGNO, EL INDICADOR
000130*               NUNCA SE LLEGO A USAR
000140******************************************************************
000150 01  CRIP-STOR-REG.
000160     05  CRIP-STOR-CLAVE.
000170         10  CRIP-STOR-SYMBOLO               PIC X(10).
000180         10  CRIP-STOR-TIMESTAMP              PIC 9(13).
000190     05  CRIP-STOR-TIMESTAMP-R REDEFINES
000200         CRIP-STOR-TIMESTAMP.
000210         10  CRIP-STOR-TS-SEGUNDOS            PIC 9(10).
000220         10  CRIP-STOR-TS-MILISEG             PIC 9(03).
000230     05  CRIP-STOR-DATOS.
000240         10  CRIP-STOR-PRECIO                 PIC S9(11)V9(08).
000250     05  FILLER                               PIC X(09).
