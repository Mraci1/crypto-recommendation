000010******************************************************************
000020*    COPY CRIPRPT                                                 *
000030*    RENGLONES DE LOS LISTADOS DE SALIDA DE CRIPSTA1:             *
000040*    LISTADO DE ESTADISTICAS (CRIPSTAT) Y LISTADO DE RANKING      *
000050*    POR RANGO NORMALIZADO (CRIPRANK), MAS LA LINEA DE MEJOR      *
000060*    CRIPTOMONEDA DEL DIA                                         *
000070******************************************************************
000080*    HISTORIA
000090*    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
000100*    14/06/2024 RBR TP-121 SE AGREGA RENGLON DE MEJOR DEL DIA
000110*    09/08/2026 RBR TP-142 SE AMPLIA WS-RPT-STATS-ENCAB A 144
000120*               POSICIONES; EL RENGLON DE DETALLE YA MEDIA 143
000130*               Y EL ENCABEZADO QUEDABA TRUNCADO AL ESCRIBIRLO
000140******************************************************************
000150 01  WS-CRIP-RPT-LINEAS.
000160     05  WS-RPT-SEPARADOR                    PIC X(144) VALUE
000170         ALL '-'.
000180
000190     05  WS-RPT-STATS-ENCAB.
000200         10  FILLER            PIC X(10) VALUE 'SYMBOLO   '.
000210         10  FILLER            PIC X(01) VALUE SPACE.
000220         10  FILLER            PIC X(20) VALUE
000230             'PRECIO INICIAL      '.
000240         10  FILLER            PIC X(13) VALUE 'TIMESTAMP INI'.
000250         10  FILLER            PIC X(20) VALUE
000260             'PRECIO FINAL        '.
000270         10  FILLER            PIC X(13) VALUE 'TIMESTAMP FIN'.
000280         10  FILLER            PIC X(20) VALUE
000290             'PRECIO MINIMO       '.
000300         10  FILLER            PIC X(13) VALUE 'TIMESTAMP MIN'.
000310         10  FILLER            PIC X(20) VALUE
000320             'PRECIO MAXIMO       '.
000330         10  FILLER            PIC X(13) VALUE 'TIMESTAMP MAX'.
000340         10  FILLER            PIC X(01) VALUE SPACE.
000350
000360     05  WS-RPT-STATS-DET.
000370         10  WS-RPT-STATS-SYMBOLO            PIC X(10).
000380         10  FILLER                          PIC X(01).
000390         10  WS-RPT-STATS-OLD-PRECIO         PIC -(11).99999999.
000400         10  WS-RPT-STATS-OLD-TS             PIC Z(12)9.
000410         10  WS-RPT-STATS-NEW-PRECIO         PIC -(11).99999999.
000420         10  WS-RPT-STATS-NEW-TS             PIC Z(12)9.
000430         10  WS-RPT-STATS-MIN-PRECIO         PIC -(11).99999999.
000440         10  WS-RPT-STATS-MIN-TS             PIC Z(12)9.
000450         10  WS-RPT-STATS-MAX-PRECIO         PIC -(11).99999999.
000460         10  WS-RPT-STATS-MAX-TS             PIC Z(12)9.
000470         10  FILLER                          PIC X(01).
000480
000490     05  WS-RPT-RANK-ENCAB.
000500         10  FILLER            PIC X(06) VALUE 'RANK  '.
000510         10  FILLER            PIC X(10) VALUE 'SYMBOLO   '.
000520         10  FILLER            PIC X(20) VALUE 'RANGO NORMALIZADO   '.
000530
000540     05  WS-RPT-RANK-DET.
000550         10  WS-RPT-RANK-POS                 PIC ZZ9.
000560         10  FILLER                          PIC X(03).
000570         10  WS-RPT-RANK-SYMBOLO              PIC X(10).
000580         10  FILLER                          PIC X(02).
000590         10  WS-RPT-RANK-RANGO-NORM           PIC -(10).99999999.
000600
000610     05  WS-RPT-RANK-TOPE.
000620         10  FILLER            PIC X(28) VALUE
000630             'CRIPTOMONEDA MEJOR RANKEADA:'.
000640         10  FILLER                          PIC X(01).
000650         10  WS-RPT-RANK-TOPE-SYMBOLO         PIC X(10).
000660
000670     05  WS-RPT-MEJOR-DIA-DET.
000680         10  FILLER            PIC X(34) VALUE
000690             'MEJOR CRIPTOMONEDA DEL DIA       :'.
000700         10  WS-RPT-MDD-SYMBOLO               PIC X(10).
000710         10  FILLER                          PIC X(03).
000720         10  FILLER            PIC X(18) VALUE
000730             'RANGO NORMALIZADO:'.
000740         10  WS-RPT-MDD-RANGO-NORM            PIC -(10).99999999.
000750
000760     05  FILLER                               PIC X(09).
