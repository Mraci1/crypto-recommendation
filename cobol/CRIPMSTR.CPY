000010******************************************************************
000020*    COPY CRIPMSTR                                                *
000030*    REGISTRO DEL MAESTRO DE CRIPTOMONEDAS SOPORTADAS             *
000040*    (ARCHIVO CRIPMSTR), ORGANIZACION INDEXADA, CLAVE PRIMARIA    *
000050*    CRIP-MSTR-SYMBOLO. SE DA ALTA UNA SOLA VEZ POR SYMBOLO EN    *
000060*    CRIPLOAD, Y SE ACTUALIZAN LOS TOPES MINIMO/MAXIMO DE FECHA   *
000070*    CADA VEZ QUE SE CARGA UN ARCHIVO DE COTIZACIONES NUEVO       *
000080******************************************************************
000090*    HISTORIA
000100*    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
000110*    01/06/2024 RBR TP-112 SE AGREGA SELLO DE ACTUALIZACION
000120*    09/08/2026 RBR TP-143 SE QUITA EL SELLO CRIP-MSTR-SELLO;
000130*               NINGUN PROGRAMA LLEGO A COMPLETAR LA ENTIDAD,
000140*               CENTRO, USERID NI NETNAME, Y EL MAESTRO NO
000150*               LLEVA ESE DATO EN EL PEDIDO DE ESTADISTICA
000160******************************************************************
000170 01  CRIP-MSTR-REG.
000180     05  CRIP-MSTR-SYMBOLO                   PIC X(10).
000190     05  CRIP-MSTR-TOPES.
000200         10  CRIP-MSTR-MIN-TIMESTAMP          PIC 9(13).
000210         10  CRIP-MSTR-MAX-TIMESTAMP          PIC 9(13).
000220         10  CRIP-MSTR-CANT-RENGLONES         PIC 9(09).
000230     05  FILLER                               PIC X(57).
