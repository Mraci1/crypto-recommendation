000010******************************************************************
000020* Author: S. D. Paz
000030* Date: 05/06/1994
000040* Purpose: SUBRUTINA DE RESOLUCION Y VALIDACION DEL RANGO DE
000050*          FECHAS DE UN PEDIDO DE ESTADISTICA O RANKING. CONVIERTE
000060*          FECHA DESDE/HASTA A TIMESTAMP (EPOCH EN MILISEGUNDOS,
000070*          UTC) Y APLICA LOS TOPES DEL SYMBOLO CUANDO LA FECHA
000080*          NO VINO INFORMADA EN EL PEDIDO
000090* Tectonics: cobc
000100******************************************************************
000110*    HISTORIA DE CAMBIOS
000120*    05/06/1994 SDP TP-113 ALTA INICIAL DEL PROGRAMA
000130*    14/09/1995 JLM TP-111 SE RECIBEN LOS TOPES DEL SYMBOLO POR
000140*               PARAMETRO EN LUGAR DE LEER CRIPMSTR DIRECTAMENTE
000150*    30/03/1998 RTQ TP-117 AMPLIACION DEL ANIO A 4 DIGITOS EN LA
000160*               FORMULA DEL DIA JULIANO (PROYECTO AMBIENTE 2000)
000170*    19/01/1999 RTQ TP-117 PRUEBA DE FECHAS 01/01/2000 EN
000180*               ADELANTE, SIN NOVEDADES
000190*    07/07/2001 AHV TP-124 SE AGREGA LA VALIDACION DESDE > HASTA
000200*    09/08/2026 RBR TP-142 WS-TIMESTAMP-CALCULADO PASA A NIVEL
000210*               77; SE AGREGA CHEQUEO DEL MILISEGUNDO DE FIN
000220*               DE DIA SOBRE LK-HASTA-TIMESTAMP-R
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID. CRIPRANG.
000260 AUTHOR. S. D. PAZ.
000270 INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
000280 DATE-WRITTEN. 05/06/1994.
000290 DATE-COMPILED.
000300 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000310*----------------------------------------------------------------*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360
000370*----------------------------------------------------------------*
000380 DATA DIVISION.
000390
000400 WORKING-STORAGE SECTION.
000410
000420 01  WS-FECHA-AUX.
000430     05  WS-FECHA-AAAA                       PIC 9(04).
000440     05  WS-FECHA-MM                          PIC 9(02).
000450     05  WS-FECHA-DD                          PIC 9(02).
000460     05  FILLER                               PIC X(02).
000470
000480 01  WS-JDN-CALCULO.
000490     05  WS-JDN-A                             PIC S9(09) COMP.
000500     05  WS-JDN-Y                             PIC S9(09) COMP.
000510     05  WS-JDN-M                             PIC S9(09) COMP.
000520     05  WS-JDN-NUMERO                        PIC S9(09) COMP.
000530     05  WS-DIAS-DESDE-EPOCH                  PIC S9(09) COMP.
000540     05  FILLER                               PIC X(04).
000550
000560 01  WS-MILISEG-POR-DIA                       PIC 9(08) VALUE
000570     86400000.
000580
000590 77  WS-TIMESTAMP-CALCULADO                   PIC 9(13).
000600
000610*----------------------------------------------------------------*
000620 LINKAGE SECTION.
000630 01  LK-VAL-RANGO.
000640     05  LK-ENTRADA.
000650         10  LK-DESDE-FECHA                   PIC 9(08).
000660         10  LK-DESDE-FECHA-R REDEFINES
000670             LK-DESDE-FECHA.
000680             15  LK-DESDE-AAAA                PIC 9(04).
000690             15  LK-DESDE-MM                  PIC 9(02).
000700             15  LK-DESDE-DD                  PIC 9(02).
000710         10  LK-HASTA-FECHA                   PIC 9(08).
000720         10  LK-HASTA-FECHA-R REDEFINES
000730             LK-HASTA-FECHA.
000740             15  LK-HASTA-AAAA                PIC 9(04).
000750             15  LK-HASTA-MM                  PIC 9(02).
000760             15  LK-HASTA-DD                  PIC 9(02).
000770         10  LK-MIN-TIMESTAMP                 PIC 9(13).
000780         10  LK-MAX-TIMESTAMP                 PIC 9(13).
000790     05  LK-SALIDA.
000800         10  LK-DESDE-TIMESTAMP                PIC 9(13).
000810         10  LK-HASTA-TIMESTAMP                PIC 9(13).
000820         10  LK-HASTA-TIMESTAMP-R REDEFINES
000830             LK-HASTA-TIMESTAMP.
000840             15  LK-HASTA-TS-SEGUNDOS          PIC 9(10).
000850             15  LK-HASTA-TS-MILISEG           PIC 9(03).
000860         10  LK-VALIDACION-O                   PIC X(01).
000870             88  LK-RANGO-VALIDO                   VALUE 'S'.
000880             88  LK-RANGO-INVALIDO                 VALUE 'N'.
000890         10  LK-MOTIVO-ERROR-O.
000900             15  LK-COD-ERROR-O                PIC X(20)
000910                                                 VALUE SPACES.
000920             15  LK-DES-ERROR-O                PIC X(60)
000930                                                 VALUE SPACES.
000940
000950*----------------------------------------------------------------*
000960 PROCEDURE DIVISION USING LK-VAL-RANGO.
000970*----------------------------------------------------------------*
000980
000990     PERFORM 1000-INICIAR-PROGRAMA
001000        THRU 1000-INICIAR-PROGRAMA-FIN.
001010
001020     GOBACK.
001030*----------------------------------------------------------------*
001040 1000-INICIAR-PROGRAMA.
001050
001060     INITIALIZE LK-SALIDA.
001070     MOVE 'S' TO LK-VALIDACION-O.
001080
001090     PERFORM 1100-RESOLVER-DESDE
001100        THRU 1100-RESOLVER-DESDE-FIN.
001110
001120     PERFORM 1200-RESOLVER-HASTA
001130        THRU 1200-RESOLVER-HASTA-FIN.
001140
001150     PERFORM 1300-VALIDAR-ORDEN
001160        THRU 1300-VALIDAR-ORDEN-FIN.
001170
001180 1000-INICIAR-PROGRAMA-FIN.
001190     EXIT.
001200*----------------------------------------------------------------*
001210 1100-RESOLVER-DESDE.
001220
001230     IF LK-DESDE-FECHA = ZERO
001240        MOVE LK-MIN-TIMESTAMP TO LK-DESDE-TIMESTAMP
001250     ELSE
001260        MOVE LK-DESDE-FECHA TO WS-FECHA-AUX
001270        PERFORM 1110-FECHA-A-DIAS
001280           THRU 1110-FECHA-A-DIAS-FIN
001290*    *** EL INICIO DEL DIA ES 00:00:00.000 UTC DE ESE DIA
001300        COMPUTE WS-TIMESTAMP-CALCULADO =
001310                WS-DIAS-DESDE-EPOCH * WS-MILISEG-POR-DIA
001320        MOVE WS-TIMESTAMP-CALCULADO TO LK-DESDE-TIMESTAMP
001330     END-IF.
001340
001350 1100-RESOLVER-DESDE-FIN.
001360     EXIT.
001370*----------------------------------------------------------------*
001380 1200-RESOLVER-HASTA.
001390
001400     IF LK-HASTA-FECHA = ZERO
001410        MOVE LK-MAX-TIMESTAMP TO LK-HASTA-TIMESTAMP
001420     ELSE
001430        MOVE LK-HASTA-FECHA TO WS-FECHA-AUX
001440        PERFORM 1110-FECHA-A-DIAS
001450           THRU 1110-FECHA-A-DIAS-FIN
001460*    *** EL FIN DEL DIA ES EL INICIO DEL DIA SIGUIENTE MENOS
001470*    *** UNA UNIDAD (1 MILISEGUNDO)
001480        COMPUTE WS-TIMESTAMP-CALCULADO =
001490                (WS-DIAS-DESDE-EPOCH + 1) * WS-MILISEG-POR-DIA
001500                - 1
001510        MOVE WS-TIMESTAMP-CALCULADO TO LK-HASTA-TIMESTAMP
001520*    *** EL MILISEGUNDO DEBE QUEDAR EN 999; SE DEJA COMO
001530*    *** CHEQUEO DE DIAGNOSTICO DE LA FORMULA DE FIN DE DIA
001540        IF LK-HASTA-TS-MILISEG NOT = 999
001550           DISPLAY 'ADVERTENCIA: MILISEGUNDO DE FIN DE DIA '
001560           DISPLAY 'INESPERADO: ' LK-HASTA-TS-MILISEG
001570        END-IF
001580     END-IF.
001590
001600 1200-RESOLVER-HASTA-FIN.
001610     EXIT.
001620*----------------------------------------------------------------*
001630 1110-FECHA-A-DIAS.
001640
001650*    *** NUMERO DE DIA JULIANO (FLIEGEL Y VAN FLANDERN) MENOS
001660*    *** EL DIA JULIANO DEL 01/01/1970, EN ARITMETICA ENTERA
001670     COMPUTE WS-JDN-A = (14 - WS-FECHA-MM) / 12.
001680     COMPUTE WS-JDN-Y = WS-FECHA-AAAA + 4800 - WS-JDN-A.
001690     COMPUTE WS-JDN-M = WS-FECHA-MM + 12 * WS-JDN-A - 2.
001700
001710     COMPUTE WS-JDN-NUMERO =
001720             WS-FECHA-DD
001730             + (153 * WS-JDN-M + 2) / 5
001740             + 365 * WS-JDN-Y
001750             + WS-JDN-Y / 4
001760             - WS-JDN-Y / 100
001770             + WS-JDN-Y / 400
001780             - 32045.
001790
001800     COMPUTE WS-DIAS-DESDE-EPOCH = WS-JDN-NUMERO - 2440588.
001810
001820 1110-FECHA-A-DIAS-FIN.
001830     EXIT.
001840*----------------------------------------------------------------*
001850 1300-VALIDAR-ORDEN.
001860
001870     IF LK-DESDE-TIMESTAMP > LK-HASTA-TIMESTAMP
001880        MOVE 'N' TO LK-VALIDACION-O
001890        MOVE 'RANGO-INVALIDO' TO LK-COD-ERROR-O
001900        MOVE 'LA FECHA DESDE ES POSTERIOR A LA FECHA HASTA'
001910             TO LK-DES-ERROR-O
001920     END-IF.
001930
001940 1300-VALIDAR-ORDEN-FIN.
001950     EXIT.
001960*----------------------------------------------------------------*
001970 END PROGRAM CRIPRANG.
