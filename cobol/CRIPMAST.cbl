000010******************************************************************
000020* Author: J. L. Medina
000030* Date: 23/05/1993
000040* Purpose: SUBRUTINA DE CONSULTA AL MAESTRO DE CRIPTOMONEDAS
000050*          (CRIPMSTR). DEVUELVE LOS TOPES MIN/MAX DE TIMESTAMP
000060*          DEL SYMBOLO, O SENAL DE "SYMBOLO NO SOPORTADO"
000070* Tectonics: cobc
000080******************************************************************
000090*    HISTORIA DE CAMBIOS
000100*    23/05/1993 JLM TP-104 ALTA INICIAL DEL PROGRAMA
000110*    14/09/1995 JLM TP-111 SE DEVUELVEN LOS TOPES MIN/MAX YA
000120*               QUE PASAN A MANTENERSE EN EL PROPIO MAESTRO
000130*    30/03/1998 RTQ TP-117 REVISION AMBIENTE 2000, SIN CAMBIOS
000140*               DE LOGICA
000150*    07/07/2001 AHV TP-123 SE NORMALIZA EL SYMBOLO A MAYUSCULAS
000160*               ANTES DE LA BUSQUEDA (PEDIDOS EN MINUSCULA)
000170*    09/08/2026 RBR TP-142 WS-SYMBOLO-MAYUSCULA Y WS-CANT-
000180*               LLAMADAS PASAN A NIVEL 77; SE AGREGA VISTA
000190*               NUMERICA DEL FILE STATUS PARA DIAGNOSTICO
000200******************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID. CRIPMAST.
000230 AUTHOR. J. L. MEDINA.
000240 INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
000250 DATE-WRITTEN. 23/05/1993.
000260 DATE-COMPILED.
000270 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000280*----------------------------------------------------------------*
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330
000340 INPUT-OUTPUT SECTION.
000350
000360 FILE-CONTROL.
000370
000380 SELECT CRIP-MSTR
000390     ASSIGN TO 'CRIPMSTR'
000400     ORGANIZATION IS INDEXED
000410     ACCESS MODE IS RANDOM
000420     RECORD KEY IS CRIP-MSTR-SYMBOLO
000430     FILE STATUS IS FS-MSTR.
000440
000450*----------------------------------------------------------------*
000460 DATA DIVISION.
000470
000480 FILE SECTION.
000490
000500 FD CRIP-MSTR.
000510     COPY CRIPMSTR.
000520
000530*----------------------------------------------------------------*
000540 WORKING-STORAGE SECTION.
000550
000560 01  FS-STATUS.
000570*----------------------------------------------------------------*
000580*   ** FILE STATUS DE CRIPMSTR                                   *
000590*----------------------------------------------------------------*
000600     05  FS-MSTR                             PIC X(02).
000610         88  FS-MSTR-OK                          VALUE '00'.
000620         88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
000630     05  FS-MSTR-R REDEFINES FS-MSTR          PIC 9(02).
000640
000650 77  WS-SYMBOLO-MAYUSCULA                    PIC X(10).
000660
000670 01  WS-ARCHIVO-ABIERTO                      PIC X(01) VALUE
000680     'N'.
000690     88  WS-CRIPMSTR-YA-ABIERTO                  VALUE 'S'.
000700
000710 77  WS-CANT-LLAMADAS                         PIC S9(09) COMP
000720                                                VALUE ZERO.
000730
000740*----------------------------------------------------------------*
000750 LINKAGE SECTION.
000760 01  LK-ENTRADA.
000770*   Area de datos de Entrada
000780     05  LK-ENT-SYMBOLO                      PIC X(10).
000790
000800*   Area de datos de Salida
000810 01  LK-MAESTRO-CRIPTO-REG.
000820     05  LK-SYMBOLO                          PIC X(10).
000830     05  LK-MIN-TIMESTAMP                     PIC 9(13).
000840     05  LK-MAX-TIMESTAMP                     PIC 9(13).
000850     05  LK-MIN-TIMESTAMP-R REDEFINES
000860         LK-MIN-TIMESTAMP.
000870         10  LK-MIN-TS-SEGUNDOS               PIC 9(10).
000880         10  LK-MIN-TS-MILISEG                PIC 9(03).
000890     05  LK-MAX-TIMESTAMP-R REDEFINES
000900         LK-MAX-TIMESTAMP.
000910         10  LK-MAX-TS-SEGUNDOS               PIC 9(10).
000920         10  LK-MAX-TS-MILISEG                PIC 9(03).
000930     05  LK-CANT-RENGLONES                   PIC 9(09).
000940     05  LK-MOTIVO-ERROR-O.
000950         10  LK-COD-ERROR-O                  PIC X(20)
000960                                               VALUE SPACES.
000970         10  LK-DES-ERROR-O                  PIC X(60)
000980                                               VALUE SPACES.
000990
001000*----------------------------------------------------------------*
001010 PROCEDURE DIVISION USING LK-ENTRADA, LK-MAESTRO-CRIPTO-REG.
001020*----------------------------------------------------------------*
001030
001040     PERFORM 1000-INICIAR-PROGRAMA
001050        THRU 1000-INICIAR-PROGRAMA-FIN.
001060
001070     PERFORM 3000-FINALIZAR-PROGRAMA
001080        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001090
001100     GOBACK.
001110*----------------------------------------------------------------*
001120 1000-INICIAR-PROGRAMA.
001130
001140     ADD 1 TO WS-CANT-LLAMADAS.
001150
001160     PERFORM 1100-ABRIR-ARCHIVOS
001170        THRU 1100-ABRIR-ARCHIVOS-FIN.
001180
001190     PERFORM 1200-NORMALIZAR-SYMBOLO
001200        THRU 1200-NORMALIZAR-SYMBOLO-FIN.
001210
001220     PERFORM 1300-BUSCAR-SYMBOLO
001230        THRU 1300-BUSCAR-SYMBOLO-FIN.
001240
001250 1000-INICIAR-PROGRAMA-FIN.
001260     EXIT.
001270*----------------------------------------------------------------*
001280 1100-ABRIR-ARCHIVOS.
001290
001300     PERFORM 1110-ABRIR-CRIP-MSTR
001310        THRU 1110-ABRIR-CRIP-MSTR-FIN.
001320
001330 1100-ABRIR-ARCHIVOS-FIN.
001340     EXIT.
001350*----------------------------------------------------------------*
001360 1110-ABRIR-CRIP-MSTR.
001370
001380     IF NOT WS-CRIPMSTR-YA-ABIERTO
001390        OPEN INPUT CRIP-MSTR
001400
001410        EVALUATE TRUE
001420            WHEN FS-MSTR-OK
001430                 MOVE 'S' TO WS-ARCHIVO-ABIERTO
001440            WHEN OTHER
001450                 DISPLAY 'ERROR AL ABRIR EL MAESTRO CRIPMSTR'
001460                 DISPLAY 'FILE STATUS: ' FS-MSTR
001470                 DISPLAY 'FILE STATUS NUMERICO: ' FS-MSTR-R
001480                 MOVE 'MAESTRO-INACCESIBLE' TO LK-COD-ERROR-O
001490                 MOVE 'NO SE PUDO ABRIR EL MAESTRO DE '
001500                      TO LK-DES-ERROR-O
001510        END-EVALUATE
001520     END-IF.
001530
001540 1110-ABRIR-CRIP-MSTR-FIN.
001550     EXIT.
001560*----------------------------------------------------------------*
001570 1200-NORMALIZAR-SYMBOLO.
001580
001590     MOVE LK-ENT-SYMBOLO TO WS-SYMBOLO-MAYUSCULA.
001600     INSPECT WS-SYMBOLO-MAYUSCULA
001610         CONVERTING
001620         'abcdefghijklmnopqrstuvwxyz'
001630         TO
001640         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001650
001660 1200-NORMALIZAR-SYMBOLO-FIN.
001670     EXIT.
001680*----------------------------------------------------------------*
001690 1300-BUSCAR-SYMBOLO.
001700
001710     INITIALIZE LK-MAESTRO-CRIPTO-REG.
001720     MOVE WS-SYMBOLO-MAYUSCULA TO CRIP-MSTR-SYMBOLO.
001730
001740     READ CRIP-MSTR KEY IS CRIP-MSTR-SYMBOLO.
001750
001760     EVALUATE TRUE
001770         WHEN FS-MSTR-OK
001780              PERFORM 1310-DEVOLVER-DATOS
001790                 THRU 1310-DEVOLVER-DATOS-FIN
001800         WHEN FS-MSTR-CLAVE-NFD
001810              MOVE 'SYMBOLO-NO-SOPORTADO' TO LK-COD-ERROR-O
001820              STRING 'LA CRIPTOMONEDA ' DELIMITED BY SIZE
001830                     WS-SYMBOLO-MAYUSCULA DELIMITED BY SPACE
001840                     ' NO ESTA SOPORTADA' DELIMITED BY SIZE
001850                     INTO LK-DES-ERROR-O
001860         WHEN OTHER
001870              DISPLAY 'ERROR AL LEER EL MAESTRO CRIPMSTR'
001880              DISPLAY 'FILE STATUS: ' FS-MSTR
001890              MOVE 'MAESTRO-INACCESIBLE' TO LK-COD-ERROR-O
001900     END-EVALUATE.
001910
001920 1300-BUSCAR-SYMBOLO-FIN.
001930     EXIT.
001940*----------------------------------------------------------------*
001950 1310-DEVOLVER-DATOS.
001960
001970     MOVE CRIP-MSTR-SYMBOLO           TO LK-SYMBOLO.
001980     MOVE CRIP-MSTR-MIN-TIMESTAMP      TO LK-MIN-TIMESTAMP.
001990     MOVE CRIP-MSTR-MAX-TIMESTAMP      TO LK-MAX-TIMESTAMP.
002000     MOVE CRIP-MSTR-CANT-RENGLONES     TO LK-CANT-RENGLONES.
002010
002020 1310-DEVOLVER-DATOS-FIN.
002030     EXIT.
002040*----------------------------------------------------------------*
002050 3000-FINALIZAR-PROGRAMA.
002060
002070*    *** EL ARCHIVO SE DEJA ABIERTO ENTRE LLAMADAS PARA QUE
002080*    *** CRIPSTA1 PUEDA CONSULTAR VARIOS SYMBOLOS SIN REABRIR
002090
002100 3000-FINALIZAR-PROGRAMA-FIN.
002110     EXIT.
002120*----------------------------------------------------------------*
002130 END PROGRAM CRIPMAST.
