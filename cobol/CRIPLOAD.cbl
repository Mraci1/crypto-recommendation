000010******************************************************************
000020* Author: J. L. Medina
000030* Date: 23/05/1993
000040* Purpose: CARGA DE UN ARCHIVO DE COTIZACIONES POR SYMBOLO AL
000050*          REPOSITORIO DE PRECIOS (CRIPSTOR) Y ALTA/ACTUALIZACION
000060*          DEL MAESTRO DE CRIPTOMONEDAS (CRIPMSTR)
000070* Tectonics: cobc
000080******************************************************************
000090*    HISTORIA DE CAMBIOS
000100*    23/05/1993 JLM TP-104 ALTA INICIAL DEL PROGRAMA
000110*    11/08/1993 JLM TP-106 SE AGREGA VALIDACION DE FORMATO DE
000120*               RENGLON (UNSTRING ON OVERFLOW)
000130*    02/02/1994 SDP TP-108 SE CORRIGE SIGNO DEL PRECIO CUANDO
000140*               LA COTIZACION VIENE NEGATIVA
000150*    14/09/1995 JLM TP-111 SE ACTUALIZAN TOPES MIN/MAX EN EL
000160*               MAESTRO EN LUGAR DE RECALCULARLOS EN CRIPSTA1
000170*    30/03/1998 RTQ TP-117 REVISION DE CAMPO DE ANIO A 4 DIGITOS
000180*               EN EL SELLO DE ACTUALIZACION (PROYECTO AMBIENTE
000190*               2000)
000200*    19/01/1999 RTQ TP-117 PRUEBAS DE CORTE DE SIGLO, SIN
000210*               NOVEDADES EN ESTE PROGRAMA
000220*    07/07/2001 AHV TP-123 SE ABRE CRIPMSTR EN MODO I-O DESDE LA
000230*               PRIMERA CORRIDA (ANTES REQUERIA ALTA MANUAL)
000240*    16/11/2004 AHV TP-130 SE AGREGA CONTADOR DE ARCHIVOS
000250*               RECHAZADOS AL LISTADO DE CIERRE
000260*    25/02/2009 SDP TP-138 REVISION GENERAL, SIN CAMBIOS DE
000270*               LOGICA, SOLO COMENTARIOS
000280*    09/08/2026 RBR TP-142 WS-TIMESTAMP-NUM PASA A NIVEL 77; EL
000290*               SELLO DE ACTUALIZACION SE ARMA CON UNA SOLA
000300*               MOVE CONTRA WS-CURRENT-DATE-NUM
000310*    09/08/2026 RBR TP-143 SE QUITA EL SELLO DE ACTUALIZACION DEL
000320*               MAESTRO (CRIP-MSTR-SELLO, NUNCA COMPLETADO); LA
000330*               FECHA DE CORRIDA PASA AL LISTADO DE CIERRE Y SE
000340*               QUITA WS-CURRENT-TIME, QUE NO SE USABA PARA NADA
000350*    09/08/2026 RBR TP-144 SE CORRIGE 2300-PARTIR-PRECIO: EL BYTE
000360*               DE SIGNO SE DESCARTABA SIEMPRE, AUNQUE LA
000370*               COTIZACION NO TRAJERA '-' NI '+', PERDIENDO EL
000380*               PRIMER DIGITO DE CASI TODAS LAS COTIZACIONES
000390******************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID. CRIPLOAD.
000420 AUTHOR. J. L. MEDINA.
000430 INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
000440 DATE-WRITTEN. 23/05/1993.
000450 DATE-COMPILED.
000460 SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
000470*----------------------------------------------------------------*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540
000550 FILE-CONTROL.
000560
000570 SELECT CRIP-PARM
000580     ASSIGN TO 'CRIPPARM'
000590     ORGANIZATION IS LINE SEQUENTIAL
000600     FILE STATUS IS FS-PARM.
000610
000620 SELECT CRIP-VALU
000630     ASSIGN TO 'CRIPIN'
000640     ORGANIZATION IS LINE SEQUENTIAL
000650     FILE STATUS IS FS-VALU.
000660
000670 SELECT CRIP-STOR
000680     ASSIGN TO 'CRIPSTOR'
000690     ORGANIZATION IS INDEXED
000700     ACCESS MODE IS DYNAMIC
000710     RECORD KEY IS CRIP-STOR-CLAVE
000720     FILE STATUS IS FS-STOR.
000730
000740 SELECT CRIP-MSTR
000750     ASSIGN TO 'CRIPMSTR'
000760     ORGANIZATION IS INDEXED
000770     ACCESS MODE IS DYNAMIC
000780     RECORD KEY IS CRIP-MSTR-SYMBOLO
000790     FILE STATUS IS FS-MSTR.
000800
000810 SELECT CRIP-ERRO
000820     ASSIGN TO 'CRIPERRO'
000830     ORGANIZATION IS LINE SEQUENTIAL
000840     FILE STATUS IS FS-ERRO.
000850
000860*----------------------------------------------------------------*
000870 DATA DIVISION.
000880
000890 FILE SECTION.
000900
000910 FD CRIP-PARM.
000920 01  CRIP-PARM-REG.
000930     05  CRIP-PARM-SYMBOLO                   PIC X(10).
000940     05  FILLER                               PIC X(70).
000950
000960 FD CRIP-VALU.
000970     COPY CRIPVALU.
000980
000990 FD CRIP-STOR.
001000     COPY CRIPSTOR.
001010
001020 FD CRIP-MSTR.
001030     COPY CRIPMSTR.
001040
001050 FD CRIP-ERRO.
001060     COPY CRIPERR.
001070
001080*----------------------------------------------------------------*
001090 WORKING-STORAGE SECTION.
001100
001110 01  WS-FS-STATUS.
001120*----------------------------------------------------------------*
001130*   ** FILE STATUS DE CRIPPARM                                   *
001140*----------------------------------------------------------------*
001150     05  FS-PARM                             PIC X(02).
001160         88  FS-PARM-OK                          VALUE '00'.
001170         88  FS-PARM-EOF                         VALUE '10'.
001180         88  FS-PARM-NFD                         VALUE '35'.
001190*----------------------------------------------------------------*
001200*   ** FILE STATUS DE CRIPIN                                     *
001210*----------------------------------------------------------------*
001220     05  FS-VALU                             PIC X(02).
001230         88  FS-VALU-OK                          VALUE '00'.
001240         88  FS-VALU-EOF                         VALUE '10'.
001250         88  FS-VALU-NFD                         VALUE '35'.
001260*----------------------------------------------------------------*
001270*   ** FILE STATUS DE CRIPSTOR                                   *
001280*----------------------------------------------------------------*
001290     05  FS-STOR                             PIC X(02).
001300         88  FS-STOR-OK                          VALUE '00'.
001310         88  FS-STOR-NFD                         VALUE '35'.
001320         88  FS-STOR-CLAVE-DUP                   VALUE '22'.
001330*----------------------------------------------------------------*
001340*   ** FILE STATUS DE CRIPMSTR                                   *
001350*----------------------------------------------------------------*
001360     05  FS-MSTR                             PIC X(02).
001370         88  FS-MSTR-OK                          VALUE '00'.
001380         88  FS-MSTR-NFD                         VALUE '35'.
001390         88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
001400*----------------------------------------------------------------*
001410*   ** FILE STATUS DE CRIPERRO                                   *
001420*----------------------------------------------------------------*
001430     05  FS-ERRO                             PIC X(02).
001440         88  FS-ERRO-OK                          VALUE '00'.
001450     05  FILLER                               PIC X(06).
001460
001470*----------------------------------------------------------------*
001480*    CONTADORES DE CIERRE                                        *
001490*----------------------------------------------------------------*
001500 01  WS-CONTADORES.
001510     05  WS-CANT-RENGLONES-LEIDOS             PIC 9(07) COMP.
001520     05  WS-CANT-RENGLONES-GRABADOS           PIC 9(07) COMP.
001530     05  WS-CANT-RENGLONES-RECHAZADOS         PIC 9(05) COMP.
001540     05  FILLER                               PIC X(04).
001550
001560*----------------------------------------------------------------*
001570*    VARIABLES DE TRABAJO DEL PROGRAMA                           *
001580*----------------------------------------------------------------*
001590 01  WS-VARIABLES.
001600     05  WS-SYMBOLO-ARCHIVO                  PIC X(10) VALUE
001610         SPACES.
001620     05  WS-ES-ENCABEZADO                    PIC X(01) VALUE
001630         'S'.
001640         88  WS-RENGLON-ES-ENCABEZADO            VALUE 'S'.
001650     05  FILLER                               PIC X(05).
001660
001670 01  WS-CRIP-VALU-CAMPOS.
001680     05  WS-VALU-TIMESTAMP-X                  PIC X(13).
001690     05  WS-VALU-TIMESTAMP-X-R REDEFINES
001700         WS-VALU-TIMESTAMP-X.
001710         10  WS-VALU-TIMESTAMP-SEGUNDOS-X      PIC X(10).
001720         10  WS-VALU-TIMESTAMP-MILISEG-X       PIC X(03).
001730     05  WS-VALU-SYMBOLO-X                    PIC X(10).
001740     05  WS-VALU-PRECIO-X                     PIC X(21).
001750     05  WS-VALU-PRECIO-X-R REDEFINES
001760         WS-VALU-PRECIO-X.
001770         10  WS-VALU-PRECIO-SIGNO             PIC X(01).
001780         10  WS-VALU-PRECIO-DIGITOS           PIC X(20).
001790     05  WS-VALU-CANT-CAMPOS                  PIC 9(02) COMP.
001800     05  FILLER                               PIC X(03).
001810
001820 01  WS-VALU-PRECIO-PARTES.
001830     05  WS-VALU-PRECIO-ENT-X                 PIC X(11).
001840     05  WS-VALU-PRECIO-DEC-X                 PIC X(08).
001850     05  FILLER                               PIC X(02).
001860
001870 01  WS-VALU-PRECIO-NUMEROS.
001880     05  WS-VALU-PRECIO-ENT-N                 PIC S9(11).
001890     05  WS-VALU-PRECIO-DEC-N                 PIC 9(08).
001900     05  WS-VALU-PRECIO-NUM                   PIC S9(11)V9(08).
001910     05  FILLER                               PIC X(03).
001920
001930 77  WS-TIMESTAMP-NUM                         PIC 9(13).
001940
001950 01  WS-CURRENT-DATE-FIELDS.
001960     05  WS-CURRENT-DATE.
001970         10  WS-CURRENT-YEAR                  PIC 9(04).
001980         10  WS-CURRENT-MONTH                 PIC 9(02).
001990         10  WS-CURRENT-DAY                   PIC 9(02).
002000     05  WS-CURRENT-DATE-NUM REDEFINES
002010         WS-CURRENT-DATE                      PIC 9(08).
002020     05  FILLER                               PIC X(02).
002030
002040*----------------------------------------------------------------*
002050 PROCEDURE DIVISION.
002060*----------------------------------------------------------------*
002070
002080     PERFORM 1000-INICIAR-PROGRAMA
002090        THRU 1000-INICIAR-PROGRAMA-FIN.
002100
002110     PERFORM 2000-PROCESAR-ARCHIVO
002120        THRU 2000-PROCESAR-ARCHIVO-FIN
002130       UNTIL FS-VALU-EOF.
002140
002150     PERFORM 3000-FINALIZAR-PROGRAMA
002160        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002170
002180     DISPLAY 'FECHA DE CORRIDA    : ' WS-CURRENT-DATE-NUM.
002190     DISPLAY 'SYMBOLO             : ' WS-SYMBOLO-ARCHIVO.
002200     DISPLAY '#RENGLONES LEIDOS   : ' WS-CANT-RENGLONES-LEIDOS.
002210     DISPLAY '#RENGLONES GRABADOS : ' WS-CANT-RENGLONES-GRABADOS.
002220     DISPLAY '#RENGLONES RECHAZADOS:'
002230              WS-CANT-RENGLONES-RECHAZADOS.
002240
002250     STOP RUN.
002260*----------------------------------------------------------------*
002270 1000-INICIAR-PROGRAMA.
002280
002290     PERFORM 1100-ABRIR-ARCHIVOS
002300        THRU 1100-ABRIR-ARCHIVOS-FIN.
002310
002320     PERFORM 1200-LEER-PARM
002330        THRU 1200-LEER-PARM-FIN.
002340
002350     PERFORM 1300-INICIALIZAR-VARIABLES
002360        THRU 1300-INICIALIZAR-VARIABLES-FIN.
002370
002380     PERFORM 1400-REGISTRAR-SYMBOLO
002390        THRU 1400-REGISTRAR-SYMBOLO-FIN.
002400
002410 1000-INICIAR-PROGRAMA-FIN.
002420     EXIT.
002430*----------------------------------------------------------------*
002440 1100-ABRIR-ARCHIVOS.
002450
002460     PERFORM 1110-ABRIR-CRIP-PARM
002470        THRU 1110-ABRIR-CRIP-PARM-FIN.
002480
002490     PERFORM 1120-ABRIR-CRIP-VALU
002500        THRU 1120-ABRIR-CRIP-VALU-FIN.
002510
002520     PERFORM 1130-ABRIR-CRIP-STOR
002530        THRU 1130-ABRIR-CRIP-STOR-FIN.
002540
002550     PERFORM 1140-ABRIR-CRIP-MSTR
002560        THRU 1140-ABRIR-CRIP-MSTR-FIN.
002570
002580     PERFORM 1150-ABRIR-CRIP-ERRO
002590        THRU 1150-ABRIR-CRIP-ERRO-FIN.
002600
002610 1100-ABRIR-ARCHIVOS-FIN.
002620     EXIT.
002630*----------------------------------------------------------------*
002640 1110-ABRIR-CRIP-PARM.
002650
002660     OPEN INPUT CRIP-PARM.
002670
002680     EVALUATE TRUE
002690         WHEN FS-PARM-OK
002700              CONTINUE
002710         WHEN OTHER
002720              DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
002730              DISPLAY 'FILE STATUS: ' FS-PARM
002740              STOP RUN
002750     END-EVALUATE.
002760
002770 1110-ABRIR-CRIP-PARM-FIN.
002780     EXIT.
002790*----------------------------------------------------------------*
002800 1120-ABRIR-CRIP-VALU.
002810
002820     OPEN INPUT CRIP-VALU.
002830
002840     EVALUATE TRUE
002850         WHEN FS-VALU-OK
002860              CONTINUE
002870         WHEN FS-VALU-NFD
002880              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE COTIZACIONES'
002890              DISPLAY 'FILE STATUS: ' FS-VALU
002900*    *** NO SE PUEDE CARGAR UN ARCHIVO QUE NO EXISTE
002910              STOP RUN
002920         WHEN OTHER
002930              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE COTIZACIONES'
002940              DISPLAY 'FILE STATUS: ' FS-VALU
002950              STOP RUN
002960     END-EVALUATE.
002970
002980 1120-ABRIR-CRIP-VALU-FIN.
002990     EXIT.
003000*----------------------------------------------------------------*
003010 1130-ABRIR-CRIP-STOR.
003020
003030*    *** EL REPOSITORIO SE ABRE EN I-O; SI ES LA PRIMERA
003040*    *** CRIPTOMONEDA QUE SE CARGA EL ARCHIVO AUN NO EXISTE
003050     OPEN I-O CRIP-STOR.
003060
003070     EVALUATE TRUE
003080         WHEN FS-STOR-OK
003090              CONTINUE
003100         WHEN FS-STOR-NFD
003110              OPEN OUTPUT CRIP-STOR
003120              CLOSE CRIP-STOR
003130              OPEN I-O CRIP-STOR
003140         WHEN OTHER
003150              DISPLAY 'ERROR AL ABRIR EL REPOSITORIO CRIPSTOR'
003160              DISPLAY 'FILE STATUS: ' FS-STOR
003170              STOP RUN
003180     END-EVALUATE.
003190
003200 1130-ABRIR-CRIP-STOR-FIN.
003210     EXIT.
003220*----------------------------------------------------------------*
003230 1140-ABRIR-CRIP-MSTR.
003240
003250     OPEN I-O CRIP-MSTR.
003260
003270     EVALUATE TRUE
003280         WHEN FS-MSTR-OK
003290              CONTINUE
003300         WHEN FS-MSTR-NFD
003310              OPEN OUTPUT CRIP-MSTR
003320              CLOSE CRIP-MSTR
003330              OPEN I-O CRIP-MSTR
003340         WHEN OTHER
003350              DISPLAY 'ERROR AL ABRIR EL MAESTRO CRIPMSTR'
003360              DISPLAY 'FILE STATUS: ' FS-MSTR
003370              STOP RUN
003380     END-EVALUATE.
003390
003400 1140-ABRIR-CRIP-MSTR-FIN.
003410     EXIT.
003420*----------------------------------------------------------------*
003430 1150-ABRIR-CRIP-ERRO.
003440
003450     OPEN EXTEND CRIP-ERRO.
003460
003470     EVALUATE TRUE
003480         WHEN FS-ERRO-OK
003490              CONTINUE
003500         WHEN OTHER
003510              OPEN OUTPUT CRIP-ERRO
003520     END-EVALUATE.
003530
003540 1150-ABRIR-CRIP-ERRO-FIN.
003550     EXIT.
003560*----------------------------------------------------------------*
003570 1200-LEER-PARM.
003580
003590     READ CRIP-PARM.
003600
003610     EVALUATE TRUE
003620         WHEN FS-PARM-OK
003630              MOVE CRIP-PARM-SYMBOLO TO WS-SYMBOLO-ARCHIVO
003640         WHEN OTHER
003650              DISPLAY 'FALTA LA TARJETA DE PARAMETROS CON EL '
003660              DISPLAY 'SYMBOLO A CARGAR'
003670*    *** SIN SYMBOLO NO SE PUEDE REGISTRAR LA COTIZACION
003680              STOP RUN
003690     END-EVALUATE.
003700
003710 1200-LEER-PARM-FIN.
003720     EXIT.
003730*----------------------------------------------------------------*
003740 1300-INICIALIZAR-VARIABLES.
003750
003760     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
003770     INITIALIZE WS-CONTADORES.
003780     MOVE 'S' TO WS-ES-ENCABEZADO.
003790
003800 1300-INICIALIZAR-VARIABLES-FIN.
003810     EXIT.
003820*----------------------------------------------------------------*
003830 1400-REGISTRAR-SYMBOLO.
003840
003850     MOVE WS-SYMBOLO-ARCHIVO TO CRIP-MSTR-SYMBOLO.
003860     READ CRIP-MSTR KEY IS CRIP-MSTR-SYMBOLO.
003870
003880     EVALUATE TRUE
003890         WHEN FS-MSTR-OK
003900*    *** EL SYMBOLO YA TIENE MAESTRO; SE CONSERVAN LOS TOPES
003910              CONTINUE
003920         WHEN FS-MSTR-CLAVE-NFD
003930              PERFORM 1410-ALTA-SYMBOLO
003940                 THRU 1410-ALTA-SYMBOLO-FIN
003950         WHEN OTHER
003960              DISPLAY 'ERROR AL LEER EL MAESTRO CRIPMSTR'
003970              DISPLAY 'FILE STATUS: ' FS-MSTR
003980              STOP RUN
003990     END-EVALUATE.
004000
004010 1400-REGISTRAR-SYMBOLO-FIN.
004020     EXIT.
004030*----------------------------------------------------------------*
004040 1410-ALTA-SYMBOLO.
004050
004060     INITIALIZE CRIP-MSTR-REG.
004070     MOVE WS-SYMBOLO-ARCHIVO TO CRIP-MSTR-SYMBOLO.
004080
004090     WRITE CRIP-MSTR-REG
004100         INVALID KEY
004110             DISPLAY 'NO SE PUDO DAR ALTA AL SYMBOLO EN EL '
004120             DISPLAY 'MAESTRO CRIPMSTR: ' WS-SYMBOLO-ARCHIVO
004130             STOP RUN
004140     END-WRITE.
004150
004160 1410-ALTA-SYMBOLO-FIN.
004170     EXIT.
004180*----------------------------------------------------------------*
004190 2000-PROCESAR-ARCHIVO.
004200
004210     PERFORM 2100-LEER-CRIP-VALU
004220        THRU 2100-LEER-CRIP-VALU-FIN.
004230
004240     IF NOT FS-VALU-EOF
004250
004260        IF WS-RENGLON-ES-ENCABEZADO
004270*    *** EL PRIMER RENGLON ES EL ENCABEZADO, SE DESCARTA
004280           MOVE 'N' TO WS-ES-ENCABEZADO
004290        ELSE
004300           PERFORM 2200-PARTIR-RENGLON
004310              THRU 2200-PARTIR-RENGLON-FIN
004320
004330           PERFORM 2300-PARTIR-PRECIO
004340              THRU 2300-PARTIR-PRECIO-FIN
004350
004360           PERFORM 2400-ACTUALIZAR-TOPES
004370              THRU 2400-ACTUALIZAR-TOPES-FIN
004380
004390           PERFORM 2500-GRABAR-PRECIO
004400              THRU 2500-GRABAR-PRECIO-FIN
004410        END-IF
004420
004430     END-IF.
004440
004450 2000-PROCESAR-ARCHIVO-FIN.
004460     EXIT.
004470*----------------------------------------------------------------*
004480 2100-LEER-CRIP-VALU.
004490
004500     READ CRIP-VALU.
004510
004520     EVALUATE TRUE
004530         WHEN FS-VALU-OK
004540              ADD 1 TO WS-CANT-RENGLONES-LEIDOS
004550         WHEN FS-VALU-EOF
004560              CONTINUE
004570         WHEN OTHER
004580              DISPLAY 'ERROR AL LEER EL ARCHIVO DE COTIZACIONES'
004590              DISPLAY 'FILE STATUS: ' FS-VALU
004600*    *** UN ARCHIVO QUE NO SE PUEDE LEER ES UN ERROR FATAL
004610              STOP RUN
004620     END-EVALUATE.
004630
004640 2100-LEER-CRIP-VALU-FIN.
004650     EXIT.
004660*----------------------------------------------------------------*
004670 2200-PARTIR-RENGLON.
004680
004690     INITIALIZE WS-CRIP-VALU-CAMPOS.
004700
004710     UNSTRING CRIP-VALU-TEXTO DELIMITED BY ','
004720         INTO WS-VALU-TIMESTAMP-X
004730              WS-VALU-SYMBOLO-X
004740              WS-VALU-PRECIO-X
004750         TALLYING IN WS-VALU-CANT-CAMPOS
004760         ON OVERFLOW
004770            PERFORM 2210-ERROR-FORMATO
004780               THRU 2210-ERROR-FORMATO-FIN
004790     END-UNSTRING.
004800
004810     IF WS-VALU-CANT-CAMPOS NOT = 3
004820        PERFORM 2210-ERROR-FORMATO
004830           THRU 2210-ERROR-FORMATO-FIN
004840     END-IF.
004850
004860 2200-PARTIR-RENGLON-FIN.
004870     EXIT.
004880*----------------------------------------------------------------*
004890 2210-ERROR-FORMATO.
004900
004910     DISPLAY 'RENGLON CON FORMATO INVALIDO: ' CRIP-VALU-TEXTO.
004920*    *** UN RENGLON QUE NO SE PUEDE PARSEAR ES UN ERROR FATAL
004930     STOP RUN.
004940
004950 2210-ERROR-FORMATO-FIN.
004960     EXIT.
004970*----------------------------------------------------------------*
004980 2300-PARTIR-PRECIO.
004990
005000     INITIALIZE WS-VALU-PRECIO-PARTES WS-VALU-PRECIO-NUMEROS.
005010
005020*    *** EL BYTE DE SIGNO SOLO SE DESCARTA CUANDO REALMENTE HAY
005030*    *** UN '-' O UN '+' EN LA COTIZACION; SI NO, LA COTIZACION
005040*    *** VIENE SIN SIGNO Y ESE BYTE ES EL PRIMER DIGITO
005050     IF WS-VALU-PRECIO-SIGNO = '-' OR WS-VALU-PRECIO-SIGNO = '+'
005060        UNSTRING WS-VALU-PRECIO-DIGITOS DELIMITED BY '.'
005070            INTO WS-VALU-PRECIO-ENT-X
005080                 WS-VALU-PRECIO-DEC-X
005090     ELSE
005100        UNSTRING WS-VALU-PRECIO-X DELIMITED BY '.'
005110            INTO WS-VALU-PRECIO-ENT-X
005120                 WS-VALU-PRECIO-DEC-X
005130     END-IF.
005140
005150     MOVE WS-VALU-PRECIO-ENT-X TO WS-VALU-PRECIO-ENT-N.
005160     MOVE WS-VALU-PRECIO-DEC-X TO WS-VALU-PRECIO-DEC-N.
005170
005180     COMPUTE WS-VALU-PRECIO-NUM ROUNDED =
005190             WS-VALU-PRECIO-ENT-N +
005200             (WS-VALU-PRECIO-DEC-N / 100000000).
005210
005220     IF WS-VALU-PRECIO-SIGNO = '-'
005230        COMPUTE WS-VALU-PRECIO-NUM = WS-VALU-PRECIO-NUM * -1
005240     END-IF.
005250
005260     MOVE WS-VALU-TIMESTAMP-X TO WS-TIMESTAMP-NUM.
005270
005280 2300-PARTIR-PRECIO-FIN.
005290     EXIT.
005300*----------------------------------------------------------------*
005310 2400-ACTUALIZAR-TOPES.
005320
005330     IF CRIP-MSTR-CANT-RENGLONES = ZERO
005340        MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MIN-TIMESTAMP
005350        MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MAX-TIMESTAMP
005360     ELSE
005370        IF WS-TIMESTAMP-NUM < CRIP-MSTR-MIN-TIMESTAMP
005380           MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MIN-TIMESTAMP
005390        END-IF
005400        IF WS-TIMESTAMP-NUM > CRIP-MSTR-MAX-TIMESTAMP
005410           MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MAX-TIMESTAMP
005420        END-IF
005430     END-IF.
005440
005450     ADD 1 TO CRIP-MSTR-CANT-RENGLONES.
005460
005470     REWRITE CRIP-MSTR-REG
005480         INVALID KEY
005490             DISPLAY 'NO SE PUDO ACTUALIZAR EL MAESTRO CRIPMSTR'
005500             STOP RUN
005510     END-REWRITE.
005520
005530 2400-ACTUALIZAR-TOPES-FIN.
005540     EXIT.
005550*----------------------------------------------------------------*
005560 2500-GRABAR-PRECIO.
005570
005580     INITIALIZE CRIP-STOR-REG.
005590     MOVE WS-SYMBOLO-ARCHIVO TO CRIP-STOR-SYMBOLO.
005600     MOVE WS-TIMESTAMP-NUM   TO CRIP-STOR-TIMESTAMP.
005610     MOVE WS-VALU-PRECIO-NUM TO CRIP-STOR-PRECIO.
005620
005630     WRITE CRIP-STOR-REG
005640         INVALID KEY
005650             PERFORM 2510-ERROR-DUPLICADO
005660                THRU 2510-ERROR-DUPLICADO-FIN
005670         NOT INVALID KEY
005680             ADD 1 TO WS-CANT-RENGLONES-GRABADOS
005690     END-WRITE.
005700
005710 2500-GRABAR-PRECIO-FIN.
005720     EXIT.
005730*----------------------------------------------------------------*
005740 2510-ERROR-DUPLICADO.
005750
005760     MOVE CRIP-VALU-TEXTO        TO CRIP-ERR-RENGLON.
005770     MOVE 'TIMESTAMP-DUPLICADO'  TO CRIP-ERR-COD-ERROR.
005780     MOVE 'YA EXISTE UNA COTIZACION CON ESE TIMESTAMP'
005790                                  TO CRIP-ERR-DES-ERROR.
005800
005810     WRITE CRIP-ERR-REG.
005820     ADD 1 TO WS-CANT-RENGLONES-RECHAZADOS.
005830
005840 2510-ERROR-DUPLICADO-FIN.
005850     EXIT.
005860*----------------------------------------------------------------*
005870 3000-FINALIZAR-PROGRAMA.
005880
005890     PERFORM 3200-CERRAR-ARCHIVOS
005900        THRU 3200-CERRAR-ARCHIVOS-FIN.
005910
005920 3000-FINALIZAR-PROGRAMA-FIN.
005930     EXIT.
005940*----------------------------------------------------------------*
005950 3200-CERRAR-ARCHIVOS.
005960
005970     CLOSE CRIP-PARM
005980           CRIP-VALU
005990           CRIP-STOR
006000           CRIP-MSTR
006010           CRIP-ERRO.
006020
006030 3200-CERRAR-ARCHIVOS-FIN.
006040     EXIT.
006050*----------------------------------------------------------------*
006060 END PROGRAM CRIPLOAD.
