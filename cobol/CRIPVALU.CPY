000010******************************************************************
000020*    COPY CRIPVALU                                               *
000030*    RENGLON DE ENTRADA DE UN ARCHIVO <SYMBOLO>_VALUES.CSV        *
000040*    UNA LINEA POR COTIZACION, SEPARADA POR COMAS, PRECEDIDA     *
000050*    DE UNA LINEA DE ENCABEZADO QUE EL PROGRAMA DESCARTA          *
000060******************************************************************
000070*    HISTORIA
000080*    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
000090******************************************************************
000100 01  CRIP-VALU-LINREC.
000110     05  CRIP-VALU-TEXTO                     PIC X(78).
000120     05  FILLER                               PIC X(02).
