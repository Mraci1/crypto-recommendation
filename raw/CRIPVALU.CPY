      ******************************************************************
      *    COPY CRIPVALU                                               *
      *    RENGLON DE ENTRADA DE UN ARCHIVO <SYMBOLO>_VALUES.CSV        *
      *    UNA LINEA POR COTIZACION, SEPARADA POR COMAS, PRECEDIDA     *
      *    DE UNA LINEA DE ENCABEZADO QUE EL PROGRAMA DESCARTA          *
      ******************************************************************
      *    HISTORIA
      *    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
      ******************************************************************
       01  CRIP-VALU-LINREC.
           05  CRIP-VALU-TEXTO                     PIC X(78).
           05  FILLER                               PIC X(02).
