      ******************************************************************
      *    COPY CRIPREQ                                                 *
      *    TARJETA DE PEDIDO DEL ARCHIVO CRIPREQ (ENTRADA DE CRIPSTA1)  *
      *    UN RENGLON POR PEDIDO: ESTADISTICA DE UN SYMBOLO EN UN       *
      *    RANGO, RANKING POR RANGO NORMALIZADO, O MEJOR DEL DIA        *
      ******************************************************************
      *    HISTORIA
      *    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
      *    11/06/2024 RBR TP-119 SE DESCOMPONEN LAS FECHAS DEL PEDIDO
      ******************************************************************
       01  CRIP-REQ-REG.
           05  CRIP-REQ-TIPO                       PIC X(01).
               88  CRIP-REQ-ESTADISTICA                VALUE 'S'.
               88  CRIP-REQ-RANKING                    VALUE 'R'.
               88  CRIP-REQ-MEJOR-DIA                  VALUE 'H'.
           05  CRIP-REQ-SYMBOLO                    PIC X(10).
           05  CRIP-REQ-DESDE-FECHA                PIC 9(08).
           05  CRIP-REQ-DESDE-FECHA-R REDEFINES
               CRIP-REQ-DESDE-FECHA.
               10  CRIP-REQ-DESDE-AAAA              PIC 9(04).
               10  CRIP-REQ-DESDE-MM                PIC 9(02).
               10  CRIP-REQ-DESDE-DD                PIC 9(02).
           05  CRIP-REQ-HASTA-FECHA                PIC 9(08).
           05  CRIP-REQ-HASTA-FECHA-R REDEFINES
               CRIP-REQ-HASTA-FECHA.
               10  CRIP-REQ-HASTA-AAAA              PIC 9(04).
               10  CRIP-REQ-HASTA-MM                PIC 9(02).
               10  CRIP-REQ-HASTA-DD                PIC 9(02).
           05  CRIP-REQ-DESDE-PRESENTE             PIC X(01).
           05  CRIP-REQ-HASTA-PRESENTE             PIC X(01).
           05  FILLER                               PIC X(14).
