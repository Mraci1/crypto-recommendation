      ******************************************************************
      *    COPY CRIPSTOR                                                *
      *    REGISTRO DEL REPOSITORIO DE COTIZACIONES (ARCHIVO CRIPSTOR)  *
      *    ORGANIZACION INDEXADA, CLAVE PRIMARIA CRIP-STOR-CLAVE         *
      *    (SYMBOLO + TIMESTAMP), UN REGISTRO POR COTIZACION CARGADA    *
      *    POR CRIPLOAD Y BARRIDO POR CRIPSTA1 PARA LAS ESTADISTICAS    *
      ******************************************************************
      *    HISTORIA
      *    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
      *    30/05/2024 RBR TP-109 SE AGREGA REDEFINICION SEG/MILISEG
      *    09/08/2026 RBR TP-143 SE QUITA CRIP-STOR-PRECIO-SIGNO; EL
      *               PRECIO YA ES UN CAMPO CON SIGNO, EL INDICADOR
      *               NUNCA SE LLEGO A USAR
      ******************************************************************
       01  CRIP-STOR-REG.
           05  CRIP-STOR-CLAVE.
               10  CRIP-STOR-SYMBOLO               PIC X(10).
               10  CRIP-STOR-TIMESTAMP              PIC 9(13).
           05  CRIP-STOR-TIMESTAMP-R REDEFINES
               CRIP-STOR-TIMESTAMP.
               10  CRIP-STOR-TS-SEGUNDOS            PIC 9(10).
               10  CRIP-STOR-TS-MILISEG             PIC 9(03).
           05  CRIP-STOR-DATOS.
               10  CRIP-STOR-PRECIO                 PIC S9(11)V9(08).
           05  FILLER                               PIC X(09).
