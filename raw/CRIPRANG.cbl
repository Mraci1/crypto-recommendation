      ******************************************************************
      * Author: S. D. Paz
      * Date: 05/06/1994
      * Purpose: SUBRUTINA DE RESOLUCION Y VALIDACION DEL RANGO DE
      *          FECHAS DE UN PEDIDO DE ESTADISTICA O RANKING. CONVIERTE
      *          FECHA DESDE/HASTA A TIMESTAMP (EPOCH EN MILISEGUNDOS,
      *          UTC) Y APLICA LOS TOPES DEL SYMBOLO CUANDO LA FECHA
      *          NO VINO INFORMADA EN EL PEDIDO
      * Tectonics: cobc
      ******************************************************************
      *    HISTORIA DE CAMBIOS
      *    05/06/1994 SDP TP-113 ALTA INICIAL DEL PROGRAMA
      *    14/09/1995 JLM TP-111 SE RECIBEN LOS TOPES DEL SYMBOLO POR
      *               PARAMETRO EN LUGAR DE LEER CRIPMSTR DIRECTAMENTE
      *    30/03/1998 RTQ TP-117 AMPLIACION DEL ANIO A 4 DIGITOS EN LA
      *               FORMULA DEL DIA JULIANO (PROYECTO AMBIENTE 2000)
      *    19/01/1999 RTQ TP-117 PRUEBA DE FECHAS 01/01/2000 EN
      *               ADELANTE, SIN NOVEDADES
      *    07/07/2001 AHV TP-124 SE AGREGA LA VALIDACION DESDE > HASTA
      *    09/08/2026 RBR TP-142 WS-TIMESTAMP-CALCULADO PASA A NIVEL
      *               77; SE AGREGA CHEQUEO DEL MILISEGUNDO DE FIN
      *               DE DIA SOBRE LK-HASTA-TIMESTAMP-R
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CRIPRANG.
       AUTHOR. S. D. PAZ.
       INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
       DATE-WRITTEN. 05/06/1994.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

      *----------------------------------------------------------------*
       DATA DIVISION.

       WORKING-STORAGE SECTION.

       01  WS-FECHA-AUX.
           05  WS-FECHA-AAAA                       PIC 9(04).
           05  WS-FECHA-MM                          PIC 9(02).
           05  WS-FECHA-DD                          PIC 9(02).
           05  FILLER                               PIC X(02).

       01  WS-JDN-CALCULO.
           05  WS-JDN-A                             PIC S9(09) COMP.
           05  WS-JDN-Y                             PIC S9(09) COMP.
           05  WS-JDN-M                             PIC S9(09) COMP.
           05  WS-JDN-NUMERO                        PIC S9(09) COMP.
           05  WS-DIAS-DESDE-EPOCH                  PIC S9(09) COMP.
           05  FILLER                               PIC X(04).

       01  WS-MILISEG-POR-DIA                       PIC 9(08) VALUE
           86400000.

       77  WS-TIMESTAMP-CALCULADO                   PIC 9(13).

      *----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-VAL-RANGO.
           05  LK-ENTRADA.
               10  LK-DESDE-FECHA                   PIC 9(08).
               10  LK-DESDE-FECHA-R REDEFINES
                   LK-DESDE-FECHA.
                   15  LK-DESDE-AAAA                PIC 9(04).
                   15  LK-DESDE-MM                  PIC 9(02).
                   15  LK-DESDE-DD                  PIC 9(02).
               10  LK-HASTA-FECHA                   PIC 9(08).
               10  LK-HASTA-FECHA-R REDEFINES
                   LK-HASTA-FECHA.
                   15  LK-HASTA-AAAA                PIC 9(04).
                   15  LK-HASTA-MM                  PIC 9(02).
                   15  LK-HASTA-DD                  PIC 9(02).
               10  LK-MIN-TIMESTAMP                 PIC 9(13).
               10  LK-MAX-TIMESTAMP                 PIC 9(13).
           05  LK-SALIDA.
               10  LK-DESDE-TIMESTAMP                PIC 9(13).
               10  LK-HASTA-TIMESTAMP                PIC 9(13).
               10  LK-HASTA-TIMESTAMP-R REDEFINES
                   LK-HASTA-TIMESTAMP.
                   15  LK-HASTA-TS-SEGUNDOS          PIC 9(10).
                   15  LK-HASTA-TS-MILISEG           PIC 9(03).
               10  LK-VALIDACION-O                   PIC X(01).
                   88  LK-RANGO-VALIDO                   VALUE 'S'.
                   88  LK-RANGO-INVALIDO                 VALUE 'N'.
               10  LK-MOTIVO-ERROR-O.
                   15  LK-COD-ERROR-O                PIC X(20)
                                                       VALUE SPACES.
                   15  LK-DES-ERROR-O                PIC X(60)
                                                       VALUE SPACES.

      *----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-VAL-RANGO.
      *----------------------------------------------------------------*

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           GOBACK.
      *----------------------------------------------------------------*
       1000-INICIAR-PROGRAMA.

           INITIALIZE LK-SALIDA.
           MOVE 'S' TO LK-VALIDACION-O.

           PERFORM 1100-RESOLVER-DESDE
              THRU 1100-RESOLVER-DESDE-FIN.

           PERFORM 1200-RESOLVER-HASTA
              THRU 1200-RESOLVER-HASTA-FIN.

           PERFORM 1300-VALIDAR-ORDEN
              THRU 1300-VALIDAR-ORDEN-FIN.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1100-RESOLVER-DESDE.

           IF LK-DESDE-FECHA = ZERO
              MOVE LK-MIN-TIMESTAMP TO LK-DESDE-TIMESTAMP
           ELSE
              MOVE LK-DESDE-FECHA TO WS-FECHA-AUX
              PERFORM 1110-FECHA-A-DIAS
                 THRU 1110-FECHA-A-DIAS-FIN
      *    *** EL INICIO DEL DIA ES 00:00:00.000 UTC DE ESE DIA
              COMPUTE WS-TIMESTAMP-CALCULADO =
                      WS-DIAS-DESDE-EPOCH * WS-MILISEG-POR-DIA
              MOVE WS-TIMESTAMP-CALCULADO TO LK-DESDE-TIMESTAMP
           END-IF.

       1100-RESOLVER-DESDE-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1200-RESOLVER-HASTA.

           IF LK-HASTA-FECHA = ZERO
              MOVE LK-MAX-TIMESTAMP TO LK-HASTA-TIMESTAMP
           ELSE
              MOVE LK-HASTA-FECHA TO WS-FECHA-AUX
              PERFORM 1110-FECHA-A-DIAS
                 THRU 1110-FECHA-A-DIAS-FIN
      *    *** EL FIN DEL DIA ES EL INICIO DEL DIA SIGUIENTE MENOS
      *    *** UNA UNIDAD (1 MILISEGUNDO)
              COMPUTE WS-TIMESTAMP-CALCULADO =
                      (WS-DIAS-DESDE-EPOCH + 1) * WS-MILISEG-POR-DIA
                      - 1
              MOVE WS-TIMESTAMP-CALCULADO TO LK-HASTA-TIMESTAMP
      *    *** EL MILISEGUNDO DEBE QUEDAR EN 999; SE DEJA COMO
      *    *** CHEQUEO DE DIAGNOSTICO DE LA FORMULA DE FIN DE DIA
              IF LK-HASTA-TS-MILISEG NOT = 999
                 DISPLAY 'ADVERTENCIA: MILISEGUNDO DE FIN DE DIA '
                 DISPLAY 'INESPERADO: ' LK-HASTA-TS-MILISEG
              END-IF
           END-IF.

       1200-RESOLVER-HASTA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1110-FECHA-A-DIAS.

      *    *** NUMERO DE DIA JULIANO (FLIEGEL Y VAN FLANDERN) MENOS
      *    *** EL DIA JULIANO DEL 01/01/1970, EN ARITMETICA ENTERA
           COMPUTE WS-JDN-A = (14 - WS-FECHA-MM) / 12.
           COMPUTE WS-JDN-Y = WS-FECHA-AAAA + 4800 - WS-JDN-A.
           COMPUTE WS-JDN-M = WS-FECHA-MM + 12 * WS-JDN-A - 2.

           COMPUTE WS-JDN-NUMERO =
                   WS-FECHA-DD
                   + (153 * WS-JDN-M + 2) / 5
                   + 365 * WS-JDN-Y
                   + WS-JDN-Y / 4
                   - WS-JDN-Y / 100
                   + WS-JDN-Y / 400
                   - 32045.

           COMPUTE WS-DIAS-DESDE-EPOCH = WS-JDN-NUMERO - 2440588.

       1110-FECHA-A-DIAS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1300-VALIDAR-ORDEN.

           IF LK-DESDE-TIMESTAMP > LK-HASTA-TIMESTAMP
              MOVE 'N' TO LK-VALIDACION-O
              MOVE 'RANGO-INVALIDO' TO LK-COD-ERROR-O
              MOVE 'LA FECHA DESDE ES POSTERIOR A LA FECHA HASTA'
                   TO LK-DES-ERROR-O
           END-IF.

       1300-VALIDAR-ORDEN-FIN.
           EXIT.
      *----------------------------------------------------------------*
       END PROGRAM CRIPRANG.
