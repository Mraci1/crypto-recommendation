      ******************************************************************
      *    COPY CRIPMSTR                                                *
      *    REGISTRO DEL MAESTRO DE CRIPTOMONEDAS SOPORTADAS             *
      *    (ARCHIVO CRIPMSTR), ORGANIZACION INDEXADA, CLAVE PRIMARIA    *
      *    CRIP-MSTR-SYMBOLO. SE DA ALTA UNA SOLA VEZ POR SYMBOLO EN    *
      *    CRIPLOAD, Y SE ACTUALIZAN LOS TOPES MINIMO/MAXIMO DE FECHA   *
      *    CADA VEZ QUE SE CARGA UN ARCHIVO DE COTIZACIONES NUEVO       *
      ******************************************************************
      *    HISTORIA
      *    23/05/2024 RBR TP-139 ALTA INICIAL DEL COPY
      *    01/06/2024 RBR TP-112 SE AGREGA SELLO DE ACTUALIZACION
      *    09/08/2026 RBR TP-143 SE QUITA EL SELLO CRIP-MSTR-SELLO;
      *               NINGUN PROGRAMA LLEGO A COMPLETAR LA ENTIDAD,
      *               CENTRO, USERID NI NETNAME, Y EL MAESTRO NO
      *               LLEVA ESE DATO EN EL PEDIDO DE ESTADISTICA
      ******************************************************************
       01  CRIP-MSTR-REG.
           05  CRIP-MSTR-SYMBOLO                   PIC X(10).
           05  CRIP-MSTR-TOPES.
               10  CRIP-MSTR-MIN-TIMESTAMP          PIC 9(13).
               10  CRIP-MSTR-MAX-TIMESTAMP          PIC 9(13).
               10  CRIP-MSTR-CANT-RENGLONES         PIC 9(09).
           05  FILLER                               PIC X(57).
