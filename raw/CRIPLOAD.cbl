      ******************************************************************
      * Author: J. L. Medina
      * Date: 23/05/1993
      * Purpose: CARGA DE UN ARCHIVO DE COTIZACIONES POR SYMBOLO AL
      *          REPOSITORIO DE PRECIOS (CRIPSTOR) Y ALTA/ACTUALIZACION
      *          DEL MAESTRO DE CRIPTOMONEDAS (CRIPMSTR)
      * Tectonics: cobc
      ******************************************************************
      *    HISTORIA DE CAMBIOS
      *    23/05/1993 JLM TP-104 ALTA INICIAL DEL PROGRAMA
      *    11/08/1993 JLM TP-106 SE AGREGA VALIDACION DE FORMATO DE
      *               RENGLON (UNSTRING ON OVERFLOW)
      *    02/02/1994 SDP TP-108 SE CORRIGE SIGNO DEL PRECIO CUANDO
      *               LA COTIZACION VIENE NEGATIVA
      *    14/09/1995 JLM TP-111 SE ACTUALIZAN TOPES MIN/MAX EN EL
      *               MAESTRO EN LUGAR DE RECALCULARLOS EN CRIPSTA1
      *    30/03/1998 RTQ TP-117 REVISION DE CAMPO DE ANIO A 4 DIGITOS
      *               EN EL SELLO DE ACTUALIZACION (PROYECTO AMBIENTE
      *               2000)
      *    19/01/1999 RTQ TP-117 PRUEBAS DE CORTE DE SIGLO, SIN
      *               NOVEDADES EN ESTE PROGRAMA
      *    07/07/2001 AHV TP-123 SE ABRE CRIPMSTR EN MODO I-O DESDE LA
      *               PRIMERA CORRIDA (ANTES REQUERIA ALTA MANUAL)
      *    16/11/2004 AHV TP-130 SE AGREGA CONTADOR DE ARCHIVOS
      *               RECHAZADOS AL LISTADO DE CIERRE
      *    25/02/2009 SDP TP-138 REVISION GENERAL, SIN CAMBIOS DE
      *               LOGICA, SOLO COMENTARIOS
      *    09/08/2026 RBR TP-142 WS-TIMESTAMP-NUM PASA A NIVEL 77; EL
      *               SELLO DE ACTUALIZACION SE ARMA CON UNA SOLA
      *               MOVE CONTRA WS-CURRENT-DATE-NUM
      *    09/08/2026 RBR TP-143 SE QUITA EL SELLO DE ACTUALIZACION DEL
      *               MAESTRO (CRIP-MSTR-SELLO, NUNCA COMPLETADO); LA
      *               FECHA DE CORRIDA PASA AL LISTADO DE CIERRE Y SE
      *               QUITA WS-CURRENT-TIME, QUE NO SE USABA PARA NADA
      *    09/08/2026 RBR TP-144 SE CORRIGE 2300-PARTIR-PRECIO: EL BYTE
      *               DE SIGNO SE DESCARTABA SIEMPRE, AUNQUE LA
      *               COTIZACION NO TRAJERA '-' NI '+', PERDIENDO EL
      *               PRIMER DIGITO DE CASI TODAS LAS COTIZACIONES
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CRIPLOAD.
       AUTHOR. J. L. MEDINA.
       INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
       DATE-WRITTEN. 23/05/1993.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

       SELECT CRIP-PARM
           ASSIGN TO 'CRIPPARM'
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-PARM.

       SELECT CRIP-VALU
           ASSIGN TO 'CRIPIN'
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-VALU.

       SELECT CRIP-STOR
           ASSIGN TO 'CRIPSTOR'
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS CRIP-STOR-CLAVE
           FILE STATUS IS FS-STOR.

       SELECT CRIP-MSTR
           ASSIGN TO 'CRIPMSTR'
           ORGANIZATION IS INDEXED
           ACCESS MODE IS DYNAMIC
           RECORD KEY IS CRIP-MSTR-SYMBOLO
           FILE STATUS IS FS-MSTR.

       SELECT CRIP-ERRO
           ASSIGN TO 'CRIPERRO'
           ORGANIZATION IS LINE SEQUENTIAL
           FILE STATUS IS FS-ERRO.

      *----------------------------------------------------------------*
       DATA DIVISION.

       FILE SECTION.

       FD CRIP-PARM.
       01  CRIP-PARM-REG.
           05  CRIP-PARM-SYMBOLO                   PIC X(10).
           05  FILLER                               PIC X(70).

       FD CRIP-VALU.
           COPY CRIPVALU.

       FD CRIP-STOR.
           COPY CRIPSTOR.

       FD CRIP-MSTR.
           COPY CRIPMSTR.

       FD CRIP-ERRO.
           COPY CRIPERR.

      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       01  WS-FS-STATUS.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPPARM                                   *
      *----------------------------------------------------------------*
           05  FS-PARM                             PIC X(02).
               88  FS-PARM-OK                          VALUE '00'.
               88  FS-PARM-EOF                         VALUE '10'.
               88  FS-PARM-NFD                         VALUE '35'.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPIN                                     *
      *----------------------------------------------------------------*
           05  FS-VALU                             PIC X(02).
               88  FS-VALU-OK                          VALUE '00'.
               88  FS-VALU-EOF                         VALUE '10'.
               88  FS-VALU-NFD                         VALUE '35'.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPSTOR                                   *
      *----------------------------------------------------------------*
           05  FS-STOR                             PIC X(02).
               88  FS-STOR-OK                          VALUE '00'.
               88  FS-STOR-NFD                         VALUE '35'.
               88  FS-STOR-CLAVE-DUP                   VALUE '22'.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPMSTR                                   *
      *----------------------------------------------------------------*
           05  FS-MSTR                             PIC X(02).
               88  FS-MSTR-OK                          VALUE '00'.
               88  FS-MSTR-NFD                         VALUE '35'.
               88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPERRO                                   *
      *----------------------------------------------------------------*
           05  FS-ERRO                             PIC X(02).
               88  FS-ERRO-OK                          VALUE '00'.
           05  FILLER                               PIC X(06).

      *----------------------------------------------------------------*
      *    CONTADORES DE CIERRE                                        *
      *----------------------------------------------------------------*
       01  WS-CONTADORES.
           05  WS-CANT-RENGLONES-LEIDOS             PIC 9(07) COMP.
           05  WS-CANT-RENGLONES-GRABADOS           PIC 9(07) COMP.
           05  WS-CANT-RENGLONES-RECHAZADOS         PIC 9(05) COMP.
           05  FILLER                               PIC X(04).

      *----------------------------------------------------------------*
      *    VARIABLES DE TRABAJO DEL PROGRAMA                           *
      *----------------------------------------------------------------*
       01  WS-VARIABLES.
           05  WS-SYMBOLO-ARCHIVO                  PIC X(10) VALUE
               SPACES.
           05  WS-ES-ENCABEZADO                    PIC X(01) VALUE
               'S'.
               88  WS-RENGLON-ES-ENCABEZADO            VALUE 'S'.
           05  FILLER                               PIC X(05).

       01  WS-CRIP-VALU-CAMPOS.
           05  WS-VALU-TIMESTAMP-X                  PIC X(13).
           05  WS-VALU-TIMESTAMP-X-R REDEFINES
               WS-VALU-TIMESTAMP-X.
               10  WS-VALU-TIMESTAMP-SEGUNDOS-X      PIC X(10).
               10  WS-VALU-TIMESTAMP-MILISEG-X       PIC X(03).
           05  WS-VALU-SYMBOLO-X                    PIC X(10).
           05  WS-VALU-PRECIO-X                     PIC X(21).
           05  WS-VALU-PRECIO-X-R REDEFINES
               WS-VALU-PRECIO-X.
               10  WS-VALU-PRECIO-SIGNO             PIC X(01).
               10  WS-VALU-PRECIO-DIGITOS           PIC X(20).
           05  WS-VALU-CANT-CAMPOS                  PIC 9(02) COMP.
           05  FILLER                               PIC X(03).

       01  WS-VALU-PRECIO-PARTES.
           05  WS-VALU-PRECIO-ENT-X                 PIC X(11).
           05  WS-VALU-PRECIO-DEC-X                 PIC X(08).
           05  FILLER                               PIC X(02).

       01  WS-VALU-PRECIO-NUMEROS.
           05  WS-VALU-PRECIO-ENT-N                 PIC S9(11).
           05  WS-VALU-PRECIO-DEC-N                 PIC 9(08).
           05  WS-VALU-PRECIO-NUM                   PIC S9(11)V9(08).
           05  FILLER                               PIC X(03).

       77  WS-TIMESTAMP-NUM                         PIC 9(13).

       01  WS-CURRENT-DATE-FIELDS.
           05  WS-CURRENT-DATE.
               10  WS-CURRENT-YEAR                  PIC 9(04).
               10  WS-CURRENT-MONTH                 PIC 9(02).
               10  WS-CURRENT-DAY                   PIC 9(02).
           05  WS-CURRENT-DATE-NUM REDEFINES
               WS-CURRENT-DATE                      PIC 9(08).
           05  FILLER                               PIC X(02).

      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
      *----------------------------------------------------------------*

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           PERFORM 2000-PROCESAR-ARCHIVO
              THRU 2000-PROCESAR-ARCHIVO-FIN
             UNTIL FS-VALU-EOF.

           PERFORM 3000-FINALIZAR-PROGRAMA
              THRU 3000-FINALIZAR-PROGRAMA-FIN.

           DISPLAY 'FECHA DE CORRIDA    : ' WS-CURRENT-DATE-NUM.
           DISPLAY 'SYMBOLO             : ' WS-SYMBOLO-ARCHIVO.
           DISPLAY '#RENGLONES LEIDOS   : ' WS-CANT-RENGLONES-LEIDOS.
           DISPLAY '#RENGLONES GRABADOS : ' WS-CANT-RENGLONES-GRABADOS.
           DISPLAY '#RENGLONES RECHAZADOS:'
                    WS-CANT-RENGLONES-RECHAZADOS.

           STOP RUN.
      *----------------------------------------------------------------*
       1000-INICIAR-PROGRAMA.

           PERFORM 1100-ABRIR-ARCHIVOS
              THRU 1100-ABRIR-ARCHIVOS-FIN.

           PERFORM 1200-LEER-PARM
              THRU 1200-LEER-PARM-FIN.

           PERFORM 1300-INICIALIZAR-VARIABLES
              THRU 1300-INICIALIZAR-VARIABLES-FIN.

           PERFORM 1400-REGISTRAR-SYMBOLO
              THRU 1400-REGISTRAR-SYMBOLO-FIN.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1100-ABRIR-ARCHIVOS.

           PERFORM 1110-ABRIR-CRIP-PARM
              THRU 1110-ABRIR-CRIP-PARM-FIN.

           PERFORM 1120-ABRIR-CRIP-VALU
              THRU 1120-ABRIR-CRIP-VALU-FIN.

           PERFORM 1130-ABRIR-CRIP-STOR
              THRU 1130-ABRIR-CRIP-STOR-FIN.

           PERFORM 1140-ABRIR-CRIP-MSTR
              THRU 1140-ABRIR-CRIP-MSTR-FIN.

           PERFORM 1150-ABRIR-CRIP-ERRO
              THRU 1150-ABRIR-CRIP-ERRO-FIN.

       1100-ABRIR-ARCHIVOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1110-ABRIR-CRIP-PARM.

           OPEN INPUT CRIP-PARM.

           EVALUATE TRUE
               WHEN FS-PARM-OK
                    CONTINUE
               WHEN OTHER
                    DISPLAY 'ERROR AL ABRIR LA TARJETA DE PARAMETROS'
                    DISPLAY 'FILE STATUS: ' FS-PARM
                    STOP RUN
           END-EVALUATE.

       1110-ABRIR-CRIP-PARM-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1120-ABRIR-CRIP-VALU.

           OPEN INPUT CRIP-VALU.

           EVALUATE TRUE
               WHEN FS-VALU-OK
                    CONTINUE
               WHEN FS-VALU-NFD
                    DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE COTIZACIONES'
                    DISPLAY 'FILE STATUS: ' FS-VALU
      *    *** NO SE PUEDE CARGAR UN ARCHIVO QUE NO EXISTE
                    STOP RUN
               WHEN OTHER
                    DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE COTIZACIONES'
                    DISPLAY 'FILE STATUS: ' FS-VALU
                    STOP RUN
           END-EVALUATE.

       1120-ABRIR-CRIP-VALU-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1130-ABRIR-CRIP-STOR.

      *    *** EL REPOSITORIO SE ABRE EN I-O; SI ES LA PRIMERA
      *    *** CRIPTOMONEDA QUE SE CARGA EL ARCHIVO AUN NO EXISTE
           OPEN I-O CRIP-STOR.

           EVALUATE TRUE
               WHEN FS-STOR-OK
                    CONTINUE
               WHEN FS-STOR-NFD
                    OPEN OUTPUT CRIP-STOR
                    CLOSE CRIP-STOR
                    OPEN I-O CRIP-STOR
               WHEN OTHER
                    DISPLAY 'ERROR AL ABRIR EL REPOSITORIO CRIPSTOR'
                    DISPLAY 'FILE STATUS: ' FS-STOR
                    STOP RUN
           END-EVALUATE.

       1130-ABRIR-CRIP-STOR-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1140-ABRIR-CRIP-MSTR.

           OPEN I-O CRIP-MSTR.

           EVALUATE TRUE
               WHEN FS-MSTR-OK
                    CONTINUE
               WHEN FS-MSTR-NFD
                    OPEN OUTPUT CRIP-MSTR
                    CLOSE CRIP-MSTR
                    OPEN I-O CRIP-MSTR
               WHEN OTHER
                    DISPLAY 'ERROR AL ABRIR EL MAESTRO CRIPMSTR'
                    DISPLAY 'FILE STATUS: ' FS-MSTR
                    STOP RUN
           END-EVALUATE.

       1140-ABRIR-CRIP-MSTR-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1150-ABRIR-CRIP-ERRO.

           OPEN EXTEND CRIP-ERRO.

           EVALUATE TRUE
               WHEN FS-ERRO-OK
                    CONTINUE
               WHEN OTHER
                    OPEN OUTPUT CRIP-ERRO
           END-EVALUATE.

       1150-ABRIR-CRIP-ERRO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1200-LEER-PARM.

           READ CRIP-PARM.

           EVALUATE TRUE
               WHEN FS-PARM-OK
                    MOVE CRIP-PARM-SYMBOLO TO WS-SYMBOLO-ARCHIVO
               WHEN OTHER
                    DISPLAY 'FALTA LA TARJETA DE PARAMETROS CON EL '
                    DISPLAY 'SYMBOLO A CARGAR'
      *    *** SIN SYMBOLO NO SE PUEDE REGISTRAR LA COTIZACION
                    STOP RUN
           END-EVALUATE.

       1200-LEER-PARM-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1300-INICIALIZAR-VARIABLES.

           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
           INITIALIZE WS-CONTADORES.
           MOVE 'S' TO WS-ES-ENCABEZADO.

       1300-INICIALIZAR-VARIABLES-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1400-REGISTRAR-SYMBOLO.

           MOVE WS-SYMBOLO-ARCHIVO TO CRIP-MSTR-SYMBOLO.
           READ CRIP-MSTR KEY IS CRIP-MSTR-SYMBOLO.

           EVALUATE TRUE
               WHEN FS-MSTR-OK
      *    *** EL SYMBOLO YA TIENE MAESTRO; SE CONSERVAN LOS TOPES
                    CONTINUE
               WHEN FS-MSTR-CLAVE-NFD
                    PERFORM 1410-ALTA-SYMBOLO
                       THRU 1410-ALTA-SYMBOLO-FIN
               WHEN OTHER
                    DISPLAY 'ERROR AL LEER EL MAESTRO CRIPMSTR'
                    DISPLAY 'FILE STATUS: ' FS-MSTR
                    STOP RUN
           END-EVALUATE.

       1400-REGISTRAR-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1410-ALTA-SYMBOLO.

           INITIALIZE CRIP-MSTR-REG.
           MOVE WS-SYMBOLO-ARCHIVO TO CRIP-MSTR-SYMBOLO.

           WRITE CRIP-MSTR-REG
               INVALID KEY
                   DISPLAY 'NO SE PUDO DAR ALTA AL SYMBOLO EN EL '
                   DISPLAY 'MAESTRO CRIPMSTR: ' WS-SYMBOLO-ARCHIVO
                   STOP RUN
           END-WRITE.

       1410-ALTA-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2000-PROCESAR-ARCHIVO.

           PERFORM 2100-LEER-CRIP-VALU
              THRU 2100-LEER-CRIP-VALU-FIN.

           IF NOT FS-VALU-EOF

              IF WS-RENGLON-ES-ENCABEZADO
      *    *** EL PRIMER RENGLON ES EL ENCABEZADO, SE DESCARTA
                 MOVE 'N' TO WS-ES-ENCABEZADO
              ELSE
                 PERFORM 2200-PARTIR-RENGLON
                    THRU 2200-PARTIR-RENGLON-FIN

                 PERFORM 2300-PARTIR-PRECIO
                    THRU 2300-PARTIR-PRECIO-FIN

                 PERFORM 2400-ACTUALIZAR-TOPES
                    THRU 2400-ACTUALIZAR-TOPES-FIN

                 PERFORM 2500-GRABAR-PRECIO
                    THRU 2500-GRABAR-PRECIO-FIN
              END-IF

           END-IF.

       2000-PROCESAR-ARCHIVO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2100-LEER-CRIP-VALU.

           READ CRIP-VALU.

           EVALUATE TRUE
               WHEN FS-VALU-OK
                    ADD 1 TO WS-CANT-RENGLONES-LEIDOS
               WHEN FS-VALU-EOF
                    CONTINUE
               WHEN OTHER
                    DISPLAY 'ERROR AL LEER EL ARCHIVO DE COTIZACIONES'
                    DISPLAY 'FILE STATUS: ' FS-VALU
      *    *** UN ARCHIVO QUE NO SE PUEDE LEER ES UN ERROR FATAL
                    STOP RUN
           END-EVALUATE.

       2100-LEER-CRIP-VALU-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2200-PARTIR-RENGLON.

           INITIALIZE WS-CRIP-VALU-CAMPOS.

           UNSTRING CRIP-VALU-TEXTO DELIMITED BY ','
               INTO WS-VALU-TIMESTAMP-X
                    WS-VALU-SYMBOLO-X
                    WS-VALU-PRECIO-X
               TALLYING IN WS-VALU-CANT-CAMPOS
               ON OVERFLOW
                  PERFORM 2210-ERROR-FORMATO
                     THRU 2210-ERROR-FORMATO-FIN
           END-UNSTRING.

           IF WS-VALU-CANT-CAMPOS NOT = 3
              PERFORM 2210-ERROR-FORMATO
                 THRU 2210-ERROR-FORMATO-FIN
           END-IF.

       2200-PARTIR-RENGLON-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2210-ERROR-FORMATO.

           DISPLAY 'RENGLON CON FORMATO INVALIDO: ' CRIP-VALU-TEXTO.
      *    *** UN RENGLON QUE NO SE PUEDE PARSEAR ES UN ERROR FATAL
           STOP RUN.

       2210-ERROR-FORMATO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2300-PARTIR-PRECIO.

           INITIALIZE WS-VALU-PRECIO-PARTES WS-VALU-PRECIO-NUMEROS.

      *    *** EL BYTE DE SIGNO SOLO SE DESCARTA CUANDO REALMENTE HAY
      *    *** UN '-' O UN '+' EN LA COTIZACION; SI NO, LA COTIZACION
      *    *** VIENE SIN SIGNO Y ESE BYTE ES EL PRIMER DIGITO
           IF WS-VALU-PRECIO-SIGNO = '-' OR WS-VALU-PRECIO-SIGNO = '+'
              UNSTRING WS-VALU-PRECIO-DIGITOS DELIMITED BY '.'
                  INTO WS-VALU-PRECIO-ENT-X
                       WS-VALU-PRECIO-DEC-X
           ELSE
              UNSTRING WS-VALU-PRECIO-X DELIMITED BY '.'
                  INTO WS-VALU-PRECIO-ENT-X
                       WS-VALU-PRECIO-DEC-X
           END-IF.

           MOVE WS-VALU-PRECIO-ENT-X TO WS-VALU-PRECIO-ENT-N.
           MOVE WS-VALU-PRECIO-DEC-X TO WS-VALU-PRECIO-DEC-N.

           COMPUTE WS-VALU-PRECIO-NUM ROUNDED =
                   WS-VALU-PRECIO-ENT-N +
                   (WS-VALU-PRECIO-DEC-N / 100000000).

           IF WS-VALU-PRECIO-SIGNO = '-'
              COMPUTE WS-VALU-PRECIO-NUM = WS-VALU-PRECIO-NUM * -1
           END-IF.

           MOVE WS-VALU-TIMESTAMP-X TO WS-TIMESTAMP-NUM.

       2300-PARTIR-PRECIO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2400-ACTUALIZAR-TOPES.

           IF CRIP-MSTR-CANT-RENGLONES = ZERO
              MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MIN-TIMESTAMP
              MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MAX-TIMESTAMP
           ELSE
              IF WS-TIMESTAMP-NUM < CRIP-MSTR-MIN-TIMESTAMP
                 MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MIN-TIMESTAMP
              END-IF
              IF WS-TIMESTAMP-NUM > CRIP-MSTR-MAX-TIMESTAMP
                 MOVE WS-TIMESTAMP-NUM TO CRIP-MSTR-MAX-TIMESTAMP
              END-IF
           END-IF.

           ADD 1 TO CRIP-MSTR-CANT-RENGLONES.

           REWRITE CRIP-MSTR-REG
               INVALID KEY
                   DISPLAY 'NO SE PUDO ACTUALIZAR EL MAESTRO CRIPMSTR'
                   STOP RUN
           END-REWRITE.

       2400-ACTUALIZAR-TOPES-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2500-GRABAR-PRECIO.

           INITIALIZE CRIP-STOR-REG.
           MOVE WS-SYMBOLO-ARCHIVO TO CRIP-STOR-SYMBOLO.
           MOVE WS-TIMESTAMP-NUM   TO CRIP-STOR-TIMESTAMP.
           MOVE WS-VALU-PRECIO-NUM TO CRIP-STOR-PRECIO.

           WRITE CRIP-STOR-REG
               INVALID KEY
                   PERFORM 2510-ERROR-DUPLICADO
                      THRU 2510-ERROR-DUPLICADO-FIN
               NOT INVALID KEY
                   ADD 1 TO WS-CANT-RENGLONES-GRABADOS
           END-WRITE.

       2500-GRABAR-PRECIO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2510-ERROR-DUPLICADO.

           MOVE CRIP-VALU-TEXTO        TO CRIP-ERR-RENGLON.
           MOVE 'TIMESTAMP-DUPLICADO'  TO CRIP-ERR-COD-ERROR.
           MOVE 'YA EXISTE UNA COTIZACION CON ESE TIMESTAMP'
                                        TO CRIP-ERR-DES-ERROR.

           WRITE CRIP-ERR-REG.
           ADD 1 TO WS-CANT-RENGLONES-RECHAZADOS.

       2510-ERROR-DUPLICADO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       3000-FINALIZAR-PROGRAMA.

           PERFORM 3200-CERRAR-ARCHIVOS
              THRU 3200-CERRAR-ARCHIVOS-FIN.

       3000-FINALIZAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       3200-CERRAR-ARCHIVOS.

           CLOSE CRIP-PARM
                 CRIP-VALU
                 CRIP-STOR
                 CRIP-MSTR
                 CRIP-ERRO.

       3200-CERRAR-ARCHIVOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       END PROGRAM CRIPLOAD.
