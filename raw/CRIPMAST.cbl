      ******************************************************************
      * Author: J. L. Medina
      * Date: 23/05/1993
      * Purpose: SUBRUTINA DE CONSULTA AL MAESTRO DE CRIPTOMONEDAS
      *          (CRIPMSTR). DEVUELVE LOS TOPES MIN/MAX DE TIMESTAMP
      *          DEL SYMBOLO, O SENAL DE "SYMBOLO NO SOPORTADO"
      * Tectonics: cobc
      ******************************************************************
      *    HISTORIA DE CAMBIOS
      *    23/05/1993 JLM TP-104 ALTA INICIAL DEL PROGRAMA
      *    14/09/1995 JLM TP-111 SE DEVUELVEN LOS TOPES MIN/MAX YA
      *               QUE PASAN A MANTENERSE EN EL PROPIO MAESTRO
      *    30/03/1998 RTQ TP-117 REVISION AMBIENTE 2000, SIN CAMBIOS
      *               DE LOGICA
      *    07/07/2001 AHV TP-123 SE NORMALIZA EL SYMBOLO A MAYUSCULAS
      *               ANTES DE LA BUSQUEDA (PEDIDOS EN MINUSCULA)
      *    09/08/2026 RBR TP-142 WS-SYMBOLO-MAYUSCULA Y WS-CANT-
      *               LLAMADAS PASAN A NIVEL 77; SE AGREGA VISTA
      *               NUMERICA DEL FILE STATUS PARA DIAGNOSTICO
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CRIPMAST.
       AUTHOR. J. L. MEDINA.
       INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
       DATE-WRITTEN. 23/05/1993.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

       SELECT CRIP-MSTR
           ASSIGN TO 'CRIPMSTR'
           ORGANIZATION IS INDEXED
           ACCESS MODE IS RANDOM
           RECORD KEY IS CRIP-MSTR-SYMBOLO
           FILE STATUS IS FS-MSTR.

      *----------------------------------------------------------------*
       DATA DIVISION.

       FILE SECTION.

       FD CRIP-MSTR.
           COPY CRIPMSTR.

      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       01  FS-STATUS.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE CRIPMSTR                                   *
      *----------------------------------------------------------------*
           05  FS-MSTR                             PIC X(02).
               88  FS-MSTR-OK                          VALUE '00'.
               88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
           05  FS-MSTR-R REDEFINES FS-MSTR          PIC 9(02).

       77  WS-SYMBOLO-MAYUSCULA                    PIC X(10).

       01  WS-ARCHIVO-ABIERTO                      PIC X(01) VALUE
           'N'.
           88  WS-CRIPMSTR-YA-ABIERTO                  VALUE 'S'.

       77  WS-CANT-LLAMADAS                         PIC S9(09) COMP
                                                      VALUE ZERO.

      *----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-ENTRADA.
      *   Area de datos de Entrada
           05  LK-ENT-SYMBOLO                      PIC X(10).

      *   Area de datos de Salida
       01  LK-MAESTRO-CRIPTO-REG.
           05  LK-SYMBOLO                          PIC X(10).
           05  LK-MIN-TIMESTAMP                     PIC 9(13).
           05  LK-MAX-TIMESTAMP                     PIC 9(13).
           05  LK-MIN-TIMESTAMP-R REDEFINES
               LK-MIN-TIMESTAMP.
               10  LK-MIN-TS-SEGUNDOS               PIC 9(10).
               10  LK-MIN-TS-MILISEG                PIC 9(03).
           05  LK-MAX-TIMESTAMP-R REDEFINES
               LK-MAX-TIMESTAMP.
               10  LK-MAX-TS-SEGUNDOS               PIC 9(10).
               10  LK-MAX-TS-MILISEG                PIC 9(03).
           05  LK-CANT-RENGLONES                   PIC 9(09).
           05  LK-MOTIVO-ERROR-O.
               10  LK-COD-ERROR-O                  PIC X(20)
                                                     VALUE SPACES.
               10  LK-DES-ERROR-O                  PIC X(60)
                                                     VALUE SPACES.

      *----------------------------------------------------------------*
       PROCEDURE DIVISION USING LK-ENTRADA, LK-MAESTRO-CRIPTO-REG.
      *----------------------------------------------------------------*

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           PERFORM 3000-FINALIZAR-PROGRAMA
              THRU 3000-FINALIZAR-PROGRAMA-FIN.

           GOBACK.
      *----------------------------------------------------------------*
       1000-INICIAR-PROGRAMA.

           ADD 1 TO WS-CANT-LLAMADAS.

           PERFORM 1100-ABRIR-ARCHIVOS
              THRU 1100-ABRIR-ARCHIVOS-FIN.

           PERFORM 1200-NORMALIZAR-SYMBOLO
              THRU 1200-NORMALIZAR-SYMBOLO-FIN.

           PERFORM 1300-BUSCAR-SYMBOLO
              THRU 1300-BUSCAR-SYMBOLO-FIN.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1100-ABRIR-ARCHIVOS.

           PERFORM 1110-ABRIR-CRIP-MSTR
              THRU 1110-ABRIR-CRIP-MSTR-FIN.

       1100-ABRIR-ARCHIVOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1110-ABRIR-CRIP-MSTR.

           IF NOT WS-CRIPMSTR-YA-ABIERTO
              OPEN INPUT CRIP-MSTR

              EVALUATE TRUE
                  WHEN FS-MSTR-OK
                       MOVE 'S' TO WS-ARCHIVO-ABIERTO
                  WHEN OTHER
                       DISPLAY 'ERROR AL ABRIR EL MAESTRO CRIPMSTR'
                       DISPLAY 'FILE STATUS: ' FS-MSTR
                       DISPLAY 'FILE STATUS NUMERICO: ' FS-MSTR-R
                       MOVE 'MAESTRO-INACCESIBLE' TO LK-COD-ERROR-O
                       MOVE 'NO SE PUDO ABRIR EL MAESTRO DE '
                            TO LK-DES-ERROR-O
              END-EVALUATE
           END-IF.

       1110-ABRIR-CRIP-MSTR-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1200-NORMALIZAR-SYMBOLO.

           MOVE LK-ENT-SYMBOLO TO WS-SYMBOLO-MAYUSCULA.
           INSPECT WS-SYMBOLO-MAYUSCULA
               CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

       1200-NORMALIZAR-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1300-BUSCAR-SYMBOLO.

           INITIALIZE LK-MAESTRO-CRIPTO-REG.
           MOVE WS-SYMBOLO-MAYUSCULA TO CRIP-MSTR-SYMBOLO.

           READ CRIP-MSTR KEY IS CRIP-MSTR-SYMBOLO.

           EVALUATE TRUE
               WHEN FS-MSTR-OK
                    PERFORM 1310-DEVOLVER-DATOS
                       THRU 1310-DEVOLVER-DATOS-FIN
               WHEN FS-MSTR-CLAVE-NFD
                    MOVE 'SYMBOLO-NO-SOPORTADO' TO LK-COD-ERROR-O
                    STRING 'LA CRIPTOMONEDA ' DELIMITED BY SIZE
                           WS-SYMBOLO-MAYUSCULA DELIMITED BY SPACE
                           ' NO ESTA SOPORTADA' DELIMITED BY SIZE
                           INTO LK-DES-ERROR-O
               WHEN OTHER
                    DISPLAY 'ERROR AL LEER EL MAESTRO CRIPMSTR'
                    DISPLAY 'FILE STATUS: ' FS-MSTR
                    MOVE 'MAESTRO-INACCESIBLE' TO LK-COD-ERROR-O
           END-EVALUATE.

       1300-BUSCAR-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       1310-DEVOLVER-DATOS.

           MOVE CRIP-MSTR-SYMBOLO           TO LK-SYMBOLO.
           MOVE CRIP-MSTR-MIN-TIMESTAMP      TO LK-MIN-TIMESTAMP.
           MOVE CRIP-MSTR-MAX-TIMESTAMP      TO LK-MAX-TIMESTAMP.
           MOVE CRIP-MSTR-CANT-RENGLONES     TO LK-CANT-RENGLONES.

       1310-DEVOLVER-DATOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       3000-FINALIZAR-PROGRAMA.

      *    *** EL ARCHIVO SE DEJA ABIERTO ENTRE LLAMADAS PARA QUE
      *    *** CRIPSTA1 PUEDA CONSULTAR VARIOS SYMBOLOS SIN REABRIR

       3000-FINALIZAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       END PROGRAM CRIPMAST.
