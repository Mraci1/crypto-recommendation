      ******************************************************************
      *    COPY CRIPRPT                                                 *
      *    RENGLONES DE LOS LISTADOS DE SALIDA DE CRIPSTA1:             *
      *    LISTADO DE ESTADISTICAS (CRIPSTAT) Y LISTADO DE RANKING      *
      *    POR RANGO NORMALIZADO (CRIPRANK), MAS LA LINEA DE MEJOR      *
      *    CRIPTOMONEDA DEL DIA                                         *
      ******************************************************************
      *    HISTORIA
      *    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
      *    14/06/2024 RBR TP-121 SE AGREGA RENGLON DE MEJOR DEL DIA
      *    09/08/2026 RBR TP-142 SE AMPLIA WS-RPT-STATS-ENCAB A 144
      *               POSICIONES; EL RENGLON DE DETALLE YA MEDIA 143
      *               Y EL ENCABEZADO QUEDABA TRUNCADO AL ESCRIBIRLO
      ******************************************************************
       01  WS-CRIP-RPT-LINEAS.
           05  WS-RPT-SEPARADOR                    PIC X(144) VALUE
               ALL '-'.

           05  WS-RPT-STATS-ENCAB.
               10  FILLER            PIC X(10) VALUE 'SYMBOLO   '.
               10  FILLER            PIC X(01) VALUE SPACE.
               10  FILLER            PIC X(20) VALUE
                   'PRECIO INICIAL      '.
               10  FILLER            PIC X(13) VALUE 'TIMESTAMP INI'.
               10  FILLER            PIC X(20) VALUE
                   'PRECIO FINAL        '.
               10  FILLER            PIC X(13) VALUE 'TIMESTAMP FIN'.
               10  FILLER            PIC X(20) VALUE
                   'PRECIO MINIMO       '.
               10  FILLER            PIC X(13) VALUE 'TIMESTAMP MIN'.
               10  FILLER            PIC X(20) VALUE
                   'PRECIO MAXIMO       '.
               10  FILLER            PIC X(13) VALUE 'TIMESTAMP MAX'.
               10  FILLER            PIC X(01) VALUE SPACE.

           05  WS-RPT-STATS-DET.
               10  WS-RPT-STATS-SYMBOLO            PIC X(10).
               10  FILLER                          PIC X(01).
               10  WS-RPT-STATS-OLD-PRECIO         PIC -(11).99999999.
               10  WS-RPT-STATS-OLD-TS             PIC Z(12)9.
               10  WS-RPT-STATS-NEW-PRECIO         PIC -(11).99999999.
               10  WS-RPT-STATS-NEW-TS             PIC Z(12)9.
               10  WS-RPT-STATS-MIN-PRECIO         PIC -(11).99999999.
               10  WS-RPT-STATS-MIN-TS             PIC Z(12)9.
               10  WS-RPT-STATS-MAX-PRECIO         PIC -(11).99999999.
               10  WS-RPT-STATS-MAX-TS             PIC Z(12)9.
               10  FILLER                          PIC X(01).

           05  WS-RPT-RANK-ENCAB.
               10  FILLER            PIC X(06) VALUE 'RANK  '.
               10  FILLER            PIC X(10) VALUE 'SYMBOLO   '.
               10  FILLER            PIC X(20) VALUE 'RANGO NORMALIZADO   '.

           05  WS-RPT-RANK-DET.
               10  WS-RPT-RANK-POS                 PIC ZZ9.
               10  FILLER                          PIC X(03).
               10  WS-RPT-RANK-SYMBOLO              PIC X(10).
               10  FILLER                          PIC X(02).
               10  WS-RPT-RANK-RANGO-NORM           PIC -(10).99999999.

           05  WS-RPT-RANK-TOPE.
               10  FILLER            PIC X(28) VALUE
                   'CRIPTOMONEDA MEJOR RANKEADA:'.
               10  FILLER                          PIC X(01).
               10  WS-RPT-RANK-TOPE-SYMBOLO         PIC X(10).

           05  WS-RPT-MEJOR-DIA-DET.
               10  FILLER            PIC X(34) VALUE
                   'MEJOR CRIPTOMONEDA DEL DIA       :'.
               10  WS-RPT-MDD-SYMBOLO               PIC X(10).
               10  FILLER                          PIC X(03).
               10  FILLER            PIC X(18) VALUE
                   'RANGO NORMALIZADO:'.
               10  WS-RPT-MDD-RANGO-NORM            PIC -(10).99999999.

           05  FILLER                               PIC X(09).
