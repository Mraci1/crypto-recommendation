      ******************************************************************
      *    COPY CRIPERR                                                 *
      *    REGISTRO DEL ARCHIVO DE ERRORES CRIPERRO, GRABADO POR         *
      *    CRIPLOAD (ARCHIVOS DE COTIZACION RECHAZADOS) Y POR CRIPSTA1  *
      *    (PEDIDOS RECHAZADOS: SYMBOLO NO SOPORTADO, SIN DATOS EN EL   *
      *    RANGO, O RANGO INVALIDO)                                     *
      ******************************************************************
      *    HISTORIA
      *    05/06/2024 RBR TP-115 ALTA INICIAL DEL COPY
      ******************************************************************
       01  CRIP-ERR-REG.
           05  CRIP-ERR-RENGLON                    PIC X(99).
           05  CRIP-ERR-COD-ERROR                   PIC X(20).
           05  CRIP-ERR-DES-ERROR                   PIC X(60).
           05  FILLER                               PIC X(04).
