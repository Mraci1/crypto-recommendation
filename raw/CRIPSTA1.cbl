      ******************************************************************
      * Author: S. D. Paz
      * Date: 20/06/1994
      * Purpose: MOTOR DE ESTADISTICAS Y RECOMENDACION SOBRE EL
      *          REPOSITORIO DE COTIZACIONES DE CRIPTOMONEDAS. LEE
      *          TARJETAS DE PEDIDO (CRIPREQ) Y PRODUCE, SEGUN EL TIPO
      *          DE PEDIDO: LISTADO DE ESTADISTICAS DE UN SYMBOLO EN UN
      *          RANGO DE FECHAS (CRIPSTAT), RANKING DE SYMBOLOS POR
      *          RANGO NORMALIZADO DE PRECIO (CRIPRANK), O LA MEJOR
      *          CRIPTOMONEDA DE UN DIA DETERMINADO (TAMBIEN CRIPRANK)
      * Tectonics: cobc
      ******************************************************************
      *    HISTORIA DE CAMBIOS
      *    20/06/1994 SDP TP-110 ALTA INICIAL DEL PROGRAMA, ATIENDE
      *               UNICAMENTE EL PEDIDO DE ESTADISTICA DE UN
      *               SYMBOLO EN UN RANGO DE FECHAS
      *    05/06/2024 RBR TP-115 SE REESCRIBE EL PROGRAMA SOBRE EL
      *               NUEVO FORMATO DE TARJETA DE PEDIDO (CRIPREQ) Y
      *               LAS SALIDAS CRIPSTAT/CRIPRANK
      *    11/06/2024 RBR TP-119 SE INCORPORA EL PEDIDO DE RANKING POR
      *               RANGO NORMALIZADO CON ORDENAMIENTO DESCENDENTE
      *    14/06/2024 RBR TP-121 SE INCORPORA EL PEDIDO DE MEJOR
      *               CRIPTOMONEDA DEL DIA
      *    18/06/2024 RBR TP-122 SE DESCARTAN LOS SYMBOLOS CON PRECIO
      *               MINIMO CERO O SIN COTIZACIONES EN EL RANKING
      *    09/08/2026 RBR TP-142 SE AMPLIA CRIP-STAT-LINEA A 144
      *               POSICIONES; EL RENGLON DE DETALLE (143 BYTES)
      *               QUEDABA TRUNCADO CONTRA UN RENGLON DE 96
      *    09/08/2026 RBR TP-145 EL PEDIDO DE RANKING IGNORABA EL
      *               DESDE/HASTA DE LA TARJETA Y RECORRIA SIEMPRE
      *               TODO EL HISTORICO DEL SYMBOLO; SE AGREGA EL
      *               PARRAFO 2815 QUE LLAMA A CRIPRANG IGUAL QUE LO
      *               HACEN LOS PEDIDOS DE ESTADISTICA Y MEJOR DIA
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID. CRIPSTA1.
       AUTHOR. S. D. PAZ.
       INSTALLATION. GERENCIA DE SISTEMAS - AREA MERCADOS.
       DATE-WRITTEN. 20/06/1994.
       DATE-COMPILED.
       SECURITY. USO INTERNO - CIRCULACION RESTRINGIDA.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.

       FILE-CONTROL.

           SELECT CRIP-REQ
               ASSIGN TO 'CRIPREQ'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-REQ.

           SELECT CRIP-STAT
               ASSIGN TO 'CRIPSTAT'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-STAT.

           SELECT CRIP-RANK
               ASSIGN TO 'CRIPRANK'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-RANK.

           SELECT CRIP-ERRO
               ASSIGN TO 'CRIPERRO'
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ERRO.

           SELECT CRIP-MSTR
               ASSIGN TO 'CRIPMSTR'
               ORGANIZATION IS INDEXED
               ACCESS MODE IS DYNAMIC
               RECORD KEY IS CRIP-MSTR-SYMBOLO
               FILE STATUS IS FS-MSTR.

           SELECT CRIP-STOR
               ASSIGN TO 'CRIPSTOR'
               ORGANIZATION IS INDEXED
               ACCESS MODE IS DYNAMIC
               RECORD KEY IS CRIP-STOR-CLAVE
               FILE STATUS IS FS-STOR.

      *----------------------------------------------------------------*
       DATA DIVISION.

       FILE SECTION.

       FD CRIP-REQ.
           COPY CRIPREQ.

       FD CRIP-STAT
           RECORD CONTAINS 144 CHARACTERS.
       01  CRIP-STAT-LINEA                        PIC X(144).

       FD CRIP-RANK
           RECORD CONTAINS 96 CHARACTERS.
       01  CRIP-RANK-LINEA                        PIC X(96).

       FD CRIP-ERRO.
           COPY CRIPERR.

       FD CRIP-MSTR.
           COPY CRIPMSTR.

       FD CRIP-STOR.
           COPY CRIPSTOR.

      *----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       01  WS-STATUS-AREA.
      *----------------------------------------------------------------*
      *   ** FILE STATUS DE LOS ARCHIVOS DE CRIPSTA1                    *
      *----------------------------------------------------------------*
           05  FS-REQ                              PIC X(02).
               88  FS-REQ-OK                           VALUE '00'.
               88  FS-REQ-EOF                          VALUE '10'.
           05  FS-STAT                             PIC X(02).
               88  FS-STAT-OK                          VALUE '00'.
           05  FS-RANK                             PIC X(02).
               88  FS-RANK-OK                          VALUE '00'.
           05  FS-ERRO                             PIC X(02).
               88  FS-ERRO-OK                          VALUE '00'.
           05  FS-MSTR                             PIC X(02).
               88  FS-MSTR-OK                          VALUE '00'.
               88  FS-MSTR-EOF                         VALUE '10'.
               88  FS-MSTR-CLAVE-NFD                   VALUE '23'.
           05  FS-STOR                             PIC X(02).
               88  FS-STOR-OK                          VALUE '00'.
               88  FS-STOR-EOF                         VALUE '10'.

       COPY CRIPRPT.

       77  WS-CANT-PEDIDOS                         PIC S9(09) COMP
                                                     VALUE ZERO.

       01  WS-CONTADORES.
           05  WS-CANT-RECHAZADOS                  PIC S9(09) COMP
                                                     VALUE ZERO.
           05  WS-CANT-RENGLONES-RANGO             PIC S9(09) COMP
                                                     VALUE ZERO.
           05  WS-IX-RANKING                       PIC S9(04) COMP.
           05  WS-IX-CAMBIO                        PIC S9(04) COMP.
           05  WS-CANT-SYMBOLOS                    PIC S9(04) COMP
                                                     VALUE ZERO.
           05  FILLER                               PIC X(04).

       01  WS-SWITCHES.
           05  WS-SW-FIN-PEDIDOS                   PIC X(01) VALUE 'N'.
               88  WS-NO-HAY-MAS-PEDIDOS               VALUE 'S'.
           05  WS-SW-FIN-SYMBOLOS                  PIC X(01) VALUE 'N'.
               88  WS-NO-HAY-MAS-SYMBOLOS              VALUE 'S'.
           05  WS-SW-FIN-RANGO                     PIC X(01) VALUE 'N'.
               88  WS-FIN-DEL-RANGO                    VALUE 'S'.
           05  WS-SW-HUBO-RENGLONES                PIC X(01) VALUE 'N'.
               88  WS-HUBO-RENGLONES-EN-RANGO           VALUE 'S'.
           05  WS-SW-RANGO-VALIDO                  PIC X(01) VALUE 'S'.
               88  WS-RANGO-DE-FECHAS-VALIDO            VALUE 'S'.
           05  FILLER                               PIC X(05).

      *----------------------------------------------------------------*
      *   ** ACUMULADORES DE LA ESTADISTICA DE UN PEDIDO TIPO S         *
      *----------------------------------------------------------------*
       01  WS-ACUM-STATS.
           05  WS-OLD-PRECIO                       PIC S9(11)V9(08).
           05  WS-OLD-TIMESTAMP                     PIC 9(13).
           05  WS-NEW-PRECIO                        PIC S9(11)V9(08).
           05  WS-NEW-TIMESTAMP                     PIC 9(13).
           05  WS-MIN-PRECIO                        PIC S9(11)V9(08).
           05  WS-MIN-TIMESTAMP                     PIC 9(13).
           05  WS-MAX-PRECIO                        PIC S9(11)V9(08).
           05  WS-MAX-TIMESTAMP                     PIC 9(13).
           05  WS-MAX-TIMESTAMP-R REDEFINES
               WS-MAX-TIMESTAMP.
               10  WS-MAX-TS-SEGUNDOS                PIC 9(10).
               10  WS-MAX-TS-MILISEG                 PIC 9(03).
           05  FILLER                                PIC X(03).

      *----------------------------------------------------------------*
      *   ** TABLA DE RANKING POR RANGO NORMALIZADO                    *
      *----------------------------------------------------------------*
       01  WS-TABLA-RANKING.
           05  WS-RANK-ENTRADA OCCURS 500 TIMES
                                    INDEXED BY IX-RANK.
               10  WS-RANK-SYMBOLO                  PIC X(10).
               10  WS-RANK-RANGO-NORM                PIC S9(10)V9(08).
               10  WS-RANK-MIN-PRECIO                PIC S9(11)V9(08).
               10  WS-RANK-MAX-PRECIO                PIC S9(11)V9(08).
               10  FILLER                             PIC X(05).

       01  WS-RANK-AUX.
           05  WS-RANK-AUX-SYMBOLO                  PIC X(10).
           05  WS-RANK-AUX-RANGO-NORM                PIC S9(10)V9(08).
           05  WS-RANK-AUX-MIN-PRECIO                PIC S9(11)V9(08).
           05  WS-RANK-AUX-MAX-PRECIO                PIC S9(11)V9(08).
           05  FILLER                                PIC X(05).

      *----------------------------------------------------------------*
      *   ** AREAS DE TRABAJO DE LINKAGE CON LAS SUBRUTINAS             *
      *----------------------------------------------------------------*
       01  WS-LK-SYMBOLO-ENT.
           05  WS-LK-ENT-SYMBOLO                    PIC X(10).
           05  FILLER                               PIC X(04).

       01  WS-LK-MAESTRO-CRIPTO-REG.
           05  WS-LK-SYMBOLO                        PIC X(10).
           05  WS-LK-MIN-TIMESTAMP                  PIC 9(13).
           05  WS-LK-MAX-TIMESTAMP                  PIC 9(13).
           05  WS-LK-MIN-TIMESTAMP-R REDEFINES
               WS-LK-MIN-TIMESTAMP.
               10  WS-LK-MIN-TS-SEGUNDOS             PIC 9(10).
               10  WS-LK-MIN-TS-MILISEG              PIC 9(03).
           05  WS-LK-MAX-TIMESTAMP-R REDEFINES
               WS-LK-MAX-TIMESTAMP.
               10  WS-LK-MAX-TS-SEGUNDOS             PIC 9(10).
               10  WS-LK-MAX-TS-MILISEG              PIC 9(03).
           05  WS-LK-CANT-RENGLONES                 PIC 9(09).
           05  WS-LK-MOTIVO-ERROR.
               10  WS-LK-COD-ERROR                  PIC X(20).
               10  WS-LK-DES-ERROR                  PIC X(60).

       01  WS-LK-VAL-RANGO.
           05  WS-LK-VR-ENTRADA.
               10  WS-LK-VR-DESDE-FECHA              PIC 9(08).
               10  WS-LK-VR-HASTA-FECHA              PIC 9(08).
               10  WS-LK-VR-MIN-TIMESTAMP             PIC 9(13).
               10  WS-LK-VR-MAX-TIMESTAMP             PIC 9(13).
           05  WS-LK-VR-SALIDA.
               10  WS-LK-VR-DESDE-TIMESTAMP           PIC 9(13).
               10  WS-LK-VR-HASTA-TIMESTAMP           PIC 9(13).
               10  WS-LK-VR-VALIDACION               PIC X(01).
                   88  WS-LK-VR-VALIDO                   VALUE 'S'.
               10  WS-LK-VR-MOTIVO-ERROR.
                   15  WS-LK-VR-COD-ERROR            PIC X(20).
                   15  WS-LK-VR-DES-ERROR            PIC X(60).

       01  WS-FECHA-PEDIDO-AUX.
           05  WS-FPA-DIA-DESDE                     PIC 9(08).
           05  WS-FPA-DIA-HASTA                     PIC 9(08).
           05  FILLER                                PIC X(08).

      *----------------------------------------------------------------*
       PROCEDURE DIVISION.
      *----------------------------------------------------------------*

           PERFORM 1000-INICIAR-PROGRAMA
              THRU 1000-INICIAR-PROGRAMA-FIN.

           PERFORM 2000-PROCESAR-PEDIDOS
              THRU 2000-PROCESAR-PEDIDOS-FIN.

           PERFORM 3000-FINALIZAR-PROGRAMA
              THRU 3000-FINALIZAR-PROGRAMA-FIN.

           STOP RUN.
      *----------------------------------------------------------------*
       1000-INICIAR-PROGRAMA.

           OPEN INPUT CRIP-REQ
                INPUT CRIP-MSTR
                INPUT CRIP-STOR.

           OPEN OUTPUT CRIP-STAT
                OUTPUT CRIP-RANK
                OUTPUT CRIP-ERRO.

           MOVE ZERO TO WS-CANT-PEDIDOS.
           INITIALIZE WS-CONTADORES.

       1000-INICIAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2000-PROCESAR-PEDIDOS.

           PERFORM 2100-LEER-PEDIDO
              THRU 2100-LEER-PEDIDO-FIN.

           PERFORM 2000-PROCESAR-PEDIDO
              THRU 2000-PROCESAR-PEDIDO-FIN
              UNTIL WS-NO-HAY-MAS-PEDIDOS.

       2000-PROCESAR-PEDIDOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2000-PROCESAR-PEDIDO.

           ADD 1 TO WS-CANT-PEDIDOS.

           EVALUATE TRUE
               WHEN CRIP-REQ-ESTADISTICA
                    PERFORM 2200-ATENDER-ESTADISTICA
                       THRU 2200-ATENDER-ESTADISTICA-FIN
               WHEN CRIP-REQ-RANKING
                    PERFORM 2800-ARMAR-RANKING
                       THRU 2800-ARMAR-RANKING-FIN
               WHEN CRIP-REQ-MEJOR-DIA
                    PERFORM 2900-MEJOR-DEL-DIA
                       THRU 2900-MEJOR-DEL-DIA-FIN
               WHEN OTHER
                    ADD 1 TO WS-CANT-RECHAZADOS
                    PERFORM 2050-GRABAR-ERROR-TIPO
                       THRU 2050-GRABAR-ERROR-TIPO-FIN
           END-EVALUATE.

           PERFORM 2100-LEER-PEDIDO
              THRU 2100-LEER-PEDIDO-FIN.

       2000-PROCESAR-PEDIDO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2050-GRABAR-ERROR-TIPO.

           INITIALIZE CRIP-ERR-REG.
           MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
           MOVE 'TIPO-PEDIDO-INVALIDO' TO CRIP-ERR-COD-ERROR.
           MOVE 'EL TIPO DE PEDIDO NO ES S, R NI H'
                TO CRIP-ERR-DES-ERROR.
           WRITE CRIP-ERR-REG.

       2050-GRABAR-ERROR-TIPO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2100-LEER-PEDIDO.

           READ CRIP-REQ.

           EVALUATE TRUE
               WHEN FS-REQ-OK
                    CONTINUE
               WHEN FS-REQ-EOF
                    MOVE 'S' TO WS-SW-FIN-PEDIDOS
               WHEN OTHER
                    DISPLAY 'ERROR AL LEER CRIPREQ'
                    DISPLAY 'FILE STATUS: ' FS-REQ
                    MOVE 'S' TO WS-SW-FIN-PEDIDOS
           END-EVALUATE.

       2100-LEER-PEDIDO-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   ** PEDIDO TIPO S: ESTADISTICA DE UN SYMBOLO EN UN RANGO       *
      *----------------------------------------------------------------*
       2200-ATENDER-ESTADISTICA.

           MOVE 'S' TO WS-SW-RANGO-VALIDO.

           PERFORM 2300-VALIDAR-SYMBOLO
              THRU 2300-VALIDAR-SYMBOLO-FIN.

           IF WS-LK-COD-ERROR = SPACES
              PERFORM 2400-RESOLVER-RANGO
                 THRU 2400-RESOLVER-RANGO-FIN
           END-IF.

           IF WS-LK-COD-ERROR = SPACES
              AND WS-RANGO-DE-FECHAS-VALIDO
              PERFORM 2500-BARRER-PRECIOS
                 THRU 2500-BARRER-PRECIOS-FIN
           END-IF.

           IF WS-LK-COD-ERROR NOT = SPACES
              OR NOT WS-RANGO-DE-FECHAS-VALIDO
              OR NOT WS-HUBO-RENGLONES-EN-RANGO
              PERFORM 2250-GRABAR-ERROR-ESTADISTICA
                 THRU 2250-GRABAR-ERROR-ESTADISTICA-FIN
           ELSE
              PERFORM 2700-IMPRIMIR-STATS
                 THRU 2700-IMPRIMIR-STATS-FIN
           END-IF.

       2200-ATENDER-ESTADISTICA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2250-GRABAR-ERROR-ESTADISTICA.

           ADD 1 TO WS-CANT-RECHAZADOS.
           INITIALIZE CRIP-ERR-REG.
           MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.

           IF WS-LK-COD-ERROR NOT = SPACES
              MOVE WS-LK-COD-ERROR TO CRIP-ERR-COD-ERROR
              MOVE WS-LK-DES-ERROR TO CRIP-ERR-DES-ERROR
           ELSE
              IF NOT WS-RANGO-DE-FECHAS-VALIDO
                 MOVE WS-LK-VR-COD-ERROR TO CRIP-ERR-COD-ERROR
                 MOVE WS-LK-VR-DES-ERROR TO CRIP-ERR-DES-ERROR
              ELSE
                 MOVE 'SIN-DATOS-EN-RANGO' TO CRIP-ERR-COD-ERROR
                 MOVE 'NO HAY COTIZACIONES PARA EL SYMBOLO EN EL '
                      TO CRIP-ERR-DES-ERROR
              END-IF
           END-IF.

           WRITE CRIP-ERR-REG.

       2250-GRABAR-ERROR-ESTADISTICA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2300-VALIDAR-SYMBOLO.

           MOVE CRIP-REQ-SYMBOLO TO WS-LK-ENT-SYMBOLO.
           INITIALIZE WS-LK-MAESTRO-CRIPTO-REG.

           CALL 'CRIPMAST' USING WS-LK-SYMBOLO-ENT,
                                  WS-LK-MAESTRO-CRIPTO-REG.

       2300-VALIDAR-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2400-RESOLVER-RANGO.

           IF CRIP-REQ-DESDE-PRESENTE = 'S'
              MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
           ELSE
              MOVE ZERO TO WS-LK-VR-DESDE-FECHA
           END-IF.

           IF CRIP-REQ-HASTA-PRESENTE = 'S'
              MOVE CRIP-REQ-HASTA-FECHA TO WS-LK-VR-HASTA-FECHA
           ELSE
              MOVE ZERO TO WS-LK-VR-HASTA-FECHA
           END-IF.

           MOVE WS-LK-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP.
           MOVE WS-LK-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP.

           CALL 'CRIPRANG' USING WS-LK-VAL-RANGO.

           MOVE WS-LK-VR-VALIDACION TO WS-SW-RANGO-VALIDO.

       2400-RESOLVER-RANGO-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   ** BARRIDO DEL REPOSITORIO CRIPSTOR PARA UN SYMBOLO Y RANGO   *
      *----------------------------------------------------------------*
       2500-BARRER-PRECIOS.

           MOVE 'N' TO WS-SW-HUBO-RENGLONES.
           MOVE 'N' TO WS-SW-FIN-RANGO.
           MOVE ZERO TO WS-CANT-RENGLONES-RANGO.

           MOVE WS-LK-SYMBOLO TO CRIP-STOR-SYMBOLO.
           MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.

           START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
               INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.

           PERFORM 2510-LEER-PROX-PRECIO
              THRU 2510-LEER-PROX-PRECIO-FIN
              UNTIL WS-FIN-DEL-RANGO.

       2500-BARRER-PRECIOS-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2510-LEER-PROX-PRECIO.

           READ CRIP-STOR NEXT RECORD.

           EVALUATE TRUE
               WHEN NOT FS-STOR-OK
                    MOVE 'S' TO WS-SW-FIN-RANGO
               WHEN CRIP-STOR-SYMBOLO NOT = WS-LK-SYMBOLO
                    MOVE 'S' TO WS-SW-FIN-RANGO
               WHEN CRIP-STOR-TIMESTAMP > WS-LK-VR-HASTA-TIMESTAMP
                    MOVE 'S' TO WS-SW-FIN-RANGO
               WHEN OTHER
                    PERFORM 2520-ACUMULAR-PRECIO
                       THRU 2520-ACUMULAR-PRECIO-FIN
           END-EVALUATE.

       2510-LEER-PROX-PRECIO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2520-ACUMULAR-PRECIO.

           ADD 1 TO WS-CANT-RENGLONES-RANGO.

           IF NOT WS-HUBO-RENGLONES-EN-RANGO
              MOVE CRIP-STOR-PRECIO TO WS-OLD-PRECIO, WS-MIN-PRECIO,
                                        WS-MAX-PRECIO
              MOVE CRIP-STOR-TIMESTAMP TO WS-OLD-TIMESTAMP,
                                        WS-MIN-TIMESTAMP,
                                        WS-MAX-TIMESTAMP
              MOVE 'S' TO WS-SW-HUBO-RENGLONES
           END-IF.

           MOVE CRIP-STOR-PRECIO TO WS-NEW-PRECIO.
           MOVE CRIP-STOR-TIMESTAMP TO WS-NEW-TIMESTAMP.

           IF CRIP-STOR-PRECIO < WS-MIN-PRECIO
              MOVE CRIP-STOR-PRECIO TO WS-MIN-PRECIO
              MOVE CRIP-STOR-TIMESTAMP TO WS-MIN-TIMESTAMP
           END-IF.

           IF CRIP-STOR-PRECIO >= WS-MAX-PRECIO
              MOVE CRIP-STOR-PRECIO TO WS-MAX-PRECIO
              MOVE CRIP-STOR-TIMESTAMP TO WS-MAX-TIMESTAMP
           END-IF.

       2520-ACUMULAR-PRECIO-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2700-IMPRIMIR-STATS.

           MOVE SPACES TO CRIP-STAT-LINEA.
           MOVE WS-RPT-STATS-ENCAB TO CRIP-STAT-LINEA.
           WRITE CRIP-STAT-LINEA.

           MOVE SPACES TO CRIP-STAT-LINEA.
           MOVE WS-RPT-SEPARADOR TO CRIP-STAT-LINEA.
           WRITE CRIP-STAT-LINEA.

           INITIALIZE WS-RPT-STATS-DET.
           MOVE WS-LK-SYMBOLO         TO WS-RPT-STATS-SYMBOLO.
           MOVE WS-OLD-PRECIO         TO WS-RPT-STATS-OLD-PRECIO.
           MOVE WS-OLD-TIMESTAMP      TO WS-RPT-STATS-OLD-TS.
           MOVE WS-NEW-PRECIO         TO WS-RPT-STATS-NEW-PRECIO.
           MOVE WS-NEW-TIMESTAMP      TO WS-RPT-STATS-NEW-TS.
           MOVE WS-MIN-PRECIO         TO WS-RPT-STATS-MIN-PRECIO.
           MOVE WS-MIN-TIMESTAMP      TO WS-RPT-STATS-MIN-TS.
           MOVE WS-MAX-PRECIO         TO WS-RPT-STATS-MAX-PRECIO.
           MOVE WS-MAX-TIMESTAMP      TO WS-RPT-STATS-MAX-TS.

           MOVE SPACES TO CRIP-STAT-LINEA.
           MOVE WS-RPT-STATS-DET TO CRIP-STAT-LINEA.
           WRITE CRIP-STAT-LINEA.

       2700-IMPRIMIR-STATS-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   ** PEDIDO TIPO R: RANKING POR RANGO NORMALIZADO               *
      *----------------------------------------------------------------*
       2800-ARMAR-RANKING.

           MOVE ZERO TO WS-CANT-SYMBOLOS.
           MOVE 'N' TO WS-SW-FIN-SYMBOLOS.

           MOVE LOW-VALUES TO CRIP-MSTR-SYMBOLO.
           START CRIP-MSTR KEY IS NOT LESS THAN CRIP-MSTR-SYMBOLO
               INVALID KEY MOVE 'S' TO WS-SW-FIN-SYMBOLOS.

           PERFORM 2810-EVALUAR-PROX-SYMBOLO
              THRU 2810-EVALUAR-PROX-SYMBOLO-FIN
              UNTIL WS-NO-HAY-MAS-SYMBOLOS.

           IF WS-CANT-SYMBOLOS = ZERO
              PERFORM 2880-GRABAR-ERROR-RANKING
                 THRU 2880-GRABAR-ERROR-RANKING-FIN
           ELSE
              PERFORM 2850-ORDENAR-RANKING
                 THRU 2850-ORDENAR-RANKING-FIN
              PERFORM 2870-IMPRIMIR-RANKING
                 THRU 2870-IMPRIMIR-RANKING-FIN
           END-IF.

       2800-ARMAR-RANKING-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2810-EVALUAR-PROX-SYMBOLO.

           READ CRIP-MSTR NEXT RECORD.

           IF NOT FS-MSTR-OK
              MOVE 'S' TO WS-SW-FIN-SYMBOLOS
           ELSE
              PERFORM 2815-RESOLVER-RANGO-RANKING
                 THRU 2815-RESOLVER-RANGO-RANKING-FIN
              IF WS-LK-VR-VALIDACION = 'S'
                 PERFORM 2820-CALCULAR-RANGO-NORM
                    THRU 2820-CALCULAR-RANGO-NORM-FIN
              END-IF
           END-IF.

       2810-EVALUAR-PROX-SYMBOLO-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   09/08/2026 RBR TP-145 EL PEDIDO DE RANKING TENIA DESDE/HASTA  *
      *   CARGADOS EN LA TARJETA Y NUNCA LLAMABA A CRIPRANG; EL RANGO   *
      *   SE CALCULABA SIEMPRE SOBRE TODO EL HISTORICO DEL SYMBOLO      *
      *----------------------------------------------------------------*
       2815-RESOLVER-RANGO-RANKING.

           IF CRIP-REQ-DESDE-PRESENTE = 'S'
              MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
           ELSE
              MOVE ZERO TO WS-LK-VR-DESDE-FECHA
           END-IF.

           IF CRIP-REQ-HASTA-PRESENTE = 'S'
              MOVE CRIP-REQ-HASTA-FECHA TO WS-LK-VR-HASTA-FECHA
           ELSE
              MOVE ZERO TO WS-LK-VR-HASTA-FECHA
           END-IF.

           MOVE CRIP-MSTR-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP.
           MOVE CRIP-MSTR-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP.

           CALL 'CRIPRANG' USING WS-LK-VAL-RANGO.

       2815-RESOLVER-RANGO-RANKING-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2820-CALCULAR-RANGO-NORM.

           MOVE 'N' TO WS-SW-HUBO-RENGLONES.
           MOVE 'N' TO WS-SW-FIN-RANGO.

           MOVE CRIP-MSTR-SYMBOLO TO CRIP-STOR-SYMBOLO.
           MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.

           START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
               INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.

           MOVE CRIP-MSTR-SYMBOLO TO WS-LK-SYMBOLO.

           PERFORM 2510-LEER-PROX-PRECIO
              THRU 2510-LEER-PROX-PRECIO-FIN
              UNTIL WS-FIN-DEL-RANGO.

           IF WS-HUBO-RENGLONES-EN-RANGO
              AND WS-MIN-PRECIO NOT = ZERO
              ADD 1 TO WS-CANT-SYMBOLOS
              MOVE CRIP-MSTR-SYMBOLO TO
                   WS-RANK-SYMBOLO (WS-CANT-SYMBOLOS)
              MOVE WS-MIN-PRECIO TO
                   WS-RANK-MIN-PRECIO (WS-CANT-SYMBOLOS)
              MOVE WS-MAX-PRECIO TO
                   WS-RANK-MAX-PRECIO (WS-CANT-SYMBOLOS)
              COMPUTE WS-RANK-RANGO-NORM (WS-CANT-SYMBOLOS) ROUNDED =
                      (WS-MAX-PRECIO - WS-MIN-PRECIO) / WS-MIN-PRECIO
           END-IF.

       2820-CALCULAR-RANGO-NORM-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   ** ORDENAMIENTO DESCENDENTE POR RANGO NORMALIZADO (BURBUJA)   *
      *----------------------------------------------------------------*
       2850-ORDENAR-RANKING.

           PERFORM 2855-PASADA-DE-ORDEN
              THRU 2855-PASADA-DE-ORDEN-FIN
              VARYING WS-IX-CAMBIO FROM 1 BY 1
              UNTIL WS-IX-CAMBIO > WS-CANT-SYMBOLOS.

       2850-ORDENAR-RANKING-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2855-PASADA-DE-ORDEN.

           PERFORM 2860-COMPARAR-Y-PERMUTAR
              THRU 2860-COMPARAR-Y-PERMUTAR-FIN
              VARYING WS-IX-RANKING FROM 1 BY 1
              UNTIL WS-IX-RANKING > WS-CANT-SYMBOLOS - 1.

       2855-PASADA-DE-ORDEN-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2860-COMPARAR-Y-PERMUTAR.

           IF WS-RANK-RANGO-NORM (WS-IX-RANKING) <
              WS-RANK-RANGO-NORM (WS-IX-RANKING + 1)
              MOVE WS-RANK-ENTRADA (WS-IX-RANKING)     TO WS-RANK-AUX
              MOVE WS-RANK-ENTRADA (WS-IX-RANKING + 1) TO
                   WS-RANK-ENTRADA (WS-IX-RANKING)
              MOVE WS-RANK-AUX TO
                   WS-RANK-ENTRADA (WS-IX-RANKING + 1)
           END-IF.

       2860-COMPARAR-Y-PERMUTAR-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2870-IMPRIMIR-RANKING.

           MOVE SPACES TO CRIP-RANK-LINEA.
           MOVE WS-RPT-RANK-ENCAB TO CRIP-RANK-LINEA.
           WRITE CRIP-RANK-LINEA.

           MOVE SPACES TO CRIP-RANK-LINEA.
           MOVE WS-RPT-SEPARADOR TO CRIP-RANK-LINEA.
           WRITE CRIP-RANK-LINEA.

           PERFORM 2875-IMPRIMIR-RENGLON-RANK
              THRU 2875-IMPRIMIR-RENGLON-RANK-FIN
              VARYING WS-IX-RANKING FROM 1 BY 1
              UNTIL WS-IX-RANKING > WS-CANT-SYMBOLOS.

           MOVE SPACES TO CRIP-RANK-LINEA.
           MOVE WS-RPT-RANK-TOPE TO CRIP-RANK-LINEA.
           MOVE WS-RANK-SYMBOLO (1) TO WS-RPT-RANK-TOPE-SYMBOLO.
           MOVE WS-RPT-RANK-TOPE TO CRIP-RANK-LINEA.
           WRITE CRIP-RANK-LINEA.

       2870-IMPRIMIR-RANKING-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2875-IMPRIMIR-RENGLON-RANK.

           INITIALIZE WS-RPT-RANK-DET.
           MOVE WS-IX-RANKING TO WS-RPT-RANK-POS.
           MOVE WS-RANK-SYMBOLO (WS-IX-RANKING) TO WS-RPT-RANK-SYMBOLO.
           MOVE WS-RANK-RANGO-NORM (WS-IX-RANKING) TO
                WS-RPT-RANK-RANGO-NORM.

           MOVE SPACES TO CRIP-RANK-LINEA.
           MOVE WS-RPT-RANK-DET TO CRIP-RANK-LINEA.
           WRITE CRIP-RANK-LINEA.

       2875-IMPRIMIR-RENGLON-RANK-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2880-GRABAR-ERROR-RANKING.

           ADD 1 TO WS-CANT-RECHAZADOS.
           INITIALIZE CRIP-ERR-REG.
           MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
           MOVE 'SIN-DATOS-PARA-RANKING' TO CRIP-ERR-COD-ERROR.
           MOVE 'NO HAY CRIPTOMONEDAS CON DATOS PARA RANKEAR'
                TO CRIP-ERR-DES-ERROR.
           WRITE CRIP-ERR-REG.

       2880-GRABAR-ERROR-RANKING-FIN.
           EXIT.
      *----------------------------------------------------------------*
      *   ** PEDIDO TIPO H: MEJOR CRIPTOMONEDA DE UN DIA DETERMINADO    *
      *----------------------------------------------------------------*
       2900-MEJOR-DEL-DIA.

           MOVE ZERO TO WS-CANT-SYMBOLOS.
           MOVE 'N' TO WS-SW-FIN-SYMBOLOS.
           MOVE CRIP-REQ-DESDE-FECHA TO WS-FPA-DIA-DESDE.

           MOVE LOW-VALUES TO CRIP-MSTR-SYMBOLO.
           START CRIP-MSTR KEY IS NOT LESS THAN CRIP-MSTR-SYMBOLO
               INVALID KEY MOVE 'S' TO WS-SW-FIN-SYMBOLOS.

           PERFORM 2910-EVALUAR-SYMBOLO-DEL-DIA
              THRU 2910-EVALUAR-SYMBOLO-DEL-DIA-FIN
              UNTIL WS-NO-HAY-MAS-SYMBOLOS.

           IF WS-CANT-SYMBOLOS = ZERO
              PERFORM 2980-GRABAR-ERROR-MEJOR-DIA
                 THRU 2980-GRABAR-ERROR-MEJOR-DIA-FIN
           ELSE
              PERFORM 2850-ORDENAR-RANKING
                 THRU 2850-ORDENAR-RANKING-FIN
              PERFORM 2950-IMPRIMIR-MEJOR-DIA
                 THRU 2950-IMPRIMIR-MEJOR-DIA-FIN
           END-IF.

       2900-MEJOR-DEL-DIA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2910-EVALUAR-SYMBOLO-DEL-DIA.

           READ CRIP-MSTR NEXT RECORD.

           IF NOT FS-MSTR-OK
              MOVE 'S' TO WS-SW-FIN-SYMBOLOS
           ELSE
              MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-DESDE-FECHA
              MOVE CRIP-REQ-DESDE-FECHA TO WS-LK-VR-HASTA-FECHA
              MOVE CRIP-MSTR-MIN-TIMESTAMP TO WS-LK-VR-MIN-TIMESTAMP
              MOVE CRIP-MSTR-MAX-TIMESTAMP TO WS-LK-VR-MAX-TIMESTAMP

              CALL 'CRIPRANG' USING WS-LK-VAL-RANGO

              IF WS-LK-VR-VALIDACION = 'S'
                 PERFORM 2920-BARRER-DIA
                    THRU 2920-BARRER-DIA-FIN
              END-IF
           END-IF.

       2910-EVALUAR-SYMBOLO-DEL-DIA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2920-BARRER-DIA.

           MOVE 'N' TO WS-SW-HUBO-RENGLONES.
           MOVE 'N' TO WS-SW-FIN-RANGO.

           MOVE CRIP-MSTR-SYMBOLO TO CRIP-STOR-SYMBOLO.
           MOVE WS-LK-VR-DESDE-TIMESTAMP TO CRIP-STOR-TIMESTAMP.

           START CRIP-STOR KEY IS NOT LESS THAN CRIP-STOR-CLAVE
               INVALID KEY MOVE 'S' TO WS-SW-FIN-RANGO.

           MOVE CRIP-MSTR-SYMBOLO TO WS-LK-SYMBOLO.

           PERFORM 2510-LEER-PROX-PRECIO
              THRU 2510-LEER-PROX-PRECIO-FIN
              UNTIL WS-FIN-DEL-RANGO.

           IF WS-HUBO-RENGLONES-EN-RANGO
              AND WS-MIN-PRECIO NOT = ZERO
              ADD 1 TO WS-CANT-SYMBOLOS
              MOVE CRIP-MSTR-SYMBOLO TO
                   WS-RANK-SYMBOLO (WS-CANT-SYMBOLOS)
              MOVE WS-MIN-PRECIO TO
                   WS-RANK-MIN-PRECIO (WS-CANT-SYMBOLOS)
              MOVE WS-MAX-PRECIO TO
                   WS-RANK-MAX-PRECIO (WS-CANT-SYMBOLOS)
              COMPUTE WS-RANK-RANGO-NORM (WS-CANT-SYMBOLOS) ROUNDED =
                      (WS-MAX-PRECIO - WS-MIN-PRECIO) / WS-MIN-PRECIO
           END-IF.

       2920-BARRER-DIA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2950-IMPRIMIR-MEJOR-DIA.

           MOVE SPACES TO CRIP-RANK-LINEA.
           MOVE WS-RPT-MEJOR-DIA-DET TO CRIP-RANK-LINEA.
           MOVE WS-RANK-SYMBOLO (1) TO WS-RPT-MDD-SYMBOLO.
           MOVE WS-RANK-RANGO-NORM (1) TO WS-RPT-MDD-RANGO-NORM.
           MOVE WS-RPT-MEJOR-DIA-DET TO CRIP-RANK-LINEA.
           WRITE CRIP-RANK-LINEA.

       2950-IMPRIMIR-MEJOR-DIA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       2980-GRABAR-ERROR-MEJOR-DIA.

           ADD 1 TO WS-CANT-RECHAZADOS.
           INITIALIZE CRIP-ERR-REG.
           MOVE CRIP-REQ-REG TO CRIP-ERR-RENGLON.
           MOVE 'SIN-DATOS-EN-EL-DIA' TO CRIP-ERR-COD-ERROR.
           STRING 'NO HAY COTIZACIONES PARA EL DIA '
                  DELIMITED BY SIZE
                  CRIP-REQ-DESDE-FECHA DELIMITED BY SIZE
                  INTO CRIP-ERR-DES-ERROR.
           WRITE CRIP-ERR-REG.

       2980-GRABAR-ERROR-MEJOR-DIA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       3000-FINALIZAR-PROGRAMA.

           DISPLAY 'CRIPSTA1 - PEDIDOS PROCESADOS : ' WS-CANT-PEDIDOS.
           DISPLAY 'CRIPSTA1 - PEDIDOS RECHAZADOS  : '
                   WS-CANT-RECHAZADOS.

           CLOSE CRIP-REQ, CRIP-MSTR, CRIP-STOR, CRIP-STAT, CRIP-RANK,
                 CRIP-ERRO.

       3000-FINALIZAR-PROGRAMA-FIN.
           EXIT.
      *----------------------------------------------------------------*
       END PROGRAM CRIPSTA1.
